000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  RPTWORK                                      *
000400*   TITLE       :  REPORT WORK-FILE RECORD LAYOUT                *
000500*   DESCRIPTION :  HAND-OFF RECORD BETWEEN THE TWO BATCH         *
000600*                  PROGRAMS AND ACCOUNT-REPORT.  ONE ENTRY PER   *
000700*                  SIGNUP OR TRANSACTION PROCESSED.  CARRIES THE *
000800*                  PRINTED REPORT-SUMMARY FIELDS PLUS THE AMOUNT *
000900*                  AND DIRECTION ACCOUNT-REPORT NEEDS TO FOOT    *
001000*                  THE DEPOSIT/WITHDRAWAL TOTAL LINES WITHOUT    *
001100*                  RE-DERIVING THEM FROM THE OPERATION CODE.     *
001200*                                                                *
001300******************************************************************
001400*  CHANGE LOG
001500*-----------------------------------------------------------------
001600*  DATE       BY    REQUEST    DESCRIPTION
001700*  ---------  ----  ---------  ---------------------------------
001800*  07/21/98   ESV   CR-1163    ORIGINAL LAYOUT, LIFTED FROM THE
001900*                              OLD ERRORS-RECORD-OUT SHAPE USED
002000*                              BY THE MASTER-FILE BATCH UPDATE.
002100*  09/03/98   KD    CR-1188    ADDED RW-AMOUNT / RW-AMOUNT-DIR SO
002200*                              ACCOUNT-REPORT DOES NOT NEED TO
002300*                              RE-EVALUATE RW-CODE TO FOOT THE
002400*                              TWO TOTAL-AMOUNT LINES.
002450*  10/12/98   KD    CR-1195    ADDED RW-AMOUNT-IS-TRANSFER.  A
002460*                              SUCCESSFUL "F" TRANSFER FEEDS THE
002470*                              SAME AMOUNT INTO BOTH THE DEPOSIT
002480*                              AND WITHDRAWAL TOTAL LINES, SO IT
002490*                              CANNOT USE THE PLAIN D OR W FLAG.
002495*  05/02/05   NC    CR-1389    NO LAYOUT CHANGE.  ACCOUNT-REPORT
002496*                              RESTYLED TO THE PERFORM...THRU/
002497*                              GO TO EXIT PATTERN; THIS RECORD IS
002498*                              UNAFFECTED.
002500*-----------------------------------------------------------------
002600 01  RPTWORK-RECORD.
002700     05  RW-ACCT-ID              PIC X(10).
002800     05  RW-CODE                 PIC X(01).
002900     05  RW-RESULT               PIC X(07).
003000     05  RW-BALANCE              PIC S9(9)V99 COMP-3.
003100     05  RW-AMOUNT               PIC S9(9)V99 COMP-3.
003200     05  RW-AMOUNT-DIR           PIC X(01).
003300         88  RW-AMOUNT-IS-DEPOSIT        VALUE "D".
003400         88  RW-AMOUNT-IS-WITHDRAWAL     VALUE "W".
003450         88  RW-AMOUNT-IS-TRANSFER       VALUE "T".
003500         88  RW-AMOUNT-IS-NONE           VALUE " ".
003600     05  FILLER                  PIC X(09).
003700*
003800*    ALTERNATE VIEW -- SUCCESS/FAIL AS A SINGLE-CHARACTER FLAG,
003900*    USED BY THE TOTALS ROLL-UP PARAGRAPH IN ACCOUNT-REPORT
004000*    INSTEAD OF A 7-BYTE COMPARE ON EVERY RECORD.
004100 01  RPTWORK-RESULT-FLAG REDEFINES RPTWORK-RECORD.
004200     05  FILLER                  PIC X(18).
004300     05  RW-RESULT-FLAG          PIC X(01).
004400         88  RW-RESULT-SUCCESS            VALUE "S".
004500         88  RW-RESULT-FAILED             VALUE "F".
004600     05  FILLER                  PIC X(21).
