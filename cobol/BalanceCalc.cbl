000100******************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE A NEW ACCOUNT
000300* BALANCE GIVEN AN OLD BALANCE, AN AMOUNT, AND AN OPERATION CODE.
000400* CALLED BY ACCOUNT-SIGNUP (OPENING-BALANCE POSTING) AND BY
000500* ACCOUNT-TRANSACTION (DEPOSIT, WITHDRAW, AND BOTH LEGS OF A
000600* TRANSFER).
000700*
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 BALANCE-CALC.
001200 AUTHOR.                     KARADJORDJE DABIC.
001300 INSTALLATION.               RETAIL BANKING SYSTEMS.
001400 DATE-WRITTEN.               APRIL 2, 1998.
001500 DATE-COMPILED.
001600 SECURITY.                   UNCLASSIFIED.
001700*-----------------------------------------------------------------
001800*  CHANGE LOG
001900*-----------------------------------------------------------------
002000*  DATE       BY    REQUEST    DESCRIPTION
002100*  ---------  ----  ---------  ---------------------------------
002200*  04/02/98   KD    CR-1150    ORIGINAL PROGRAM.  REPLACES THE
002300*                              OLD QUANTITY-TIMES-UNIT-PRICE
002400*                              SUBPROGRAM.  ONE ENTRY POINT
002500*                              SERVES BOTH DEPOSITS AND
002600*                              WITHDRAWALS SO THE ADD/SUBTRACT
002700*                              LOGIC LIVES IN EXACTLY ONE PLACE.
002800*  06/09/98   KD    CR-1188    MOVED THE "C" (NEW-ACCOUNT OPENING
002900*                              BALANCE) CASE ONTO THE SAME
003000*                              DEPOSIT ARITHMETIC AS "D" SINCE
003100*                              BOTH ARE A PLAIN ADD TO ZERO.
003200*  11/09/98   ESV   CR-1201    ADDED WS-CALC-CALLS-COUNT FOR THE
003300*                              MONTH-END SUBPROGRAM-USAGE AUDIT.
003400*  02/14/99   BSK   Y2K-0042   NO DATE FIELDS ON THIS LAYOUT.
003500*                              NO CHANGE REQUIRED.
003550*  08/19/03   NC    CR-1318    ADDED LINK-PARAMETERS-DUMP-VIEW SO
003560*                              400-VALIDATE-OPERATION-CODE CAN
003570*                              DISPLAY THE WHOLE LINKAGE AREA IN
003580*                              ONE MOVE WHEN A CALLER PASSES A BAD
003590*                              OPERATION CODE.
003600*-----------------------------------------------------------------
003700******************************************************************
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            WHATEVER-PC.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*-----------------------------------------------------------------
004500******************************************************************
004600 DATA                        DIVISION.
004700*-----------------------------------------------------------------
004800 WORKING-STORAGE             SECTION.
004900*-----------------------------------------------------------------
005000*    RUNNING COUNT OF CALLS SERVED THIS JOB STEP.  NO PARAGRAPH
005100*    IN THIS PROGRAM PRINTS IT -- THE COUNT IS FOR DEBUG USE
005200*    ONLY AND IS INTERROGATED FROM THE DEBUGGER, NOT PRINTED.
005300*    (SEE ACCOUNT-TRANSACTION'S 300-DISPLAY-END-OF-JOB FOR THE
005400*    JOB-LEVEL TRANSACTION COUNTS THAT DO GET PRINTED).
005500 01  WS-CALC-COUNTERS.
005600     05  WS-CALC-CALLS-COUNT     PIC 9(07) COMP VALUE ZERO.
005700     05  FILLER                  PIC X(05).
005800*-----------------------------------------------------------------
005900 LINKAGE                     SECTION.
006000*-----------------------------------------------------------------
006100 01  LINK-PARAMETERS.
006200     05  LS-OPERATION            PIC X(01).
006300         88  LS-OPERATION-IS-DEPOSIT      VALUE "D" "C".
006400         88  LS-OPERATION-IS-WITHDRAW     VALUE "W".
006500     05  LS-OLD-BALANCE          PIC S9(9)V99 COMP-3.
006600     05  LS-AMOUNT               PIC S9(9)V99 COMP-3.
006700     05  LS-NEW-BALANCE          PIC S9(9)V99 COMP-3.
006800     05  FILLER                  PIC X(05).
006900*
007000*    ALTERNATE VIEW -- RAW PACKED BYTES, USED WHEN A DUMP OF
007100*    THE LINKAGE AREA IS NEEDED TO TRACK DOWN A BAD CALL FROM
007200*    THE CALLING PROGRAM (THE PACKED FIELDS ABOVE DO NOT DISPLAY
007300*    CLEANLY UNDER THE DEBUGGER'S RAW-STORAGE VIEW).
007400 01  LINK-PARAMETERS-RAW-VIEW REDEFINES LINK-PARAMETERS.
007500     05  FILLER                  PIC X(01).
007600     05  LS-OLD-BALANCE-RAW      PIC X(06).
007700     05  LS-AMOUNT-RAW           PIC X(06).
007800     05  LS-NEW-BALANCE-RAW      PIC X(06).
007900     05  FILLER                  PIC X(05).
008000*
008100*    ALTERNATE VIEW -- THE OPERATION BYTE BY ITSELF, USED BY
008200*    400-VALIDATE-OPERATION-CODE SO A BAD CALL CAN BE TRAPPED
008300*    WITHOUT REFERENCING THE WHOLE GROUP.
008400 01  LINK-PARAMETERS-OPCODE-VIEW REDEFINES LINK-PARAMETERS.
008500     05  LS-OPCODE-BYTE          PIC X(01).
008600     05  FILLER                  PIC X(23).
008700*
008800*    ALTERNATE VIEW -- THE WHOLE 24-BYTE LINKAGE AREA AS ONE
008900*    FIELD, FOR THE ABEND-DUMP DISPLAY IN 400-VALIDATE-
009000*    OPERATION-CODE.
009100 01  LINK-PARAMETERS-DUMP-VIEW REDEFINES LINK-PARAMETERS.
009200     05  LS-DUMP-TEXT            PIC X(24).
009300******************************************************************
009400 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
009500*-----------------------------------------------------------------
009600* MAIN PROCEDURE
009700*-----------------------------------------------------------------
009800 100-COMPUTE-ACCOUNT-BALANCE.
009900     ADD 1 TO WS-CALC-CALLS-COUNT.
010000     PERFORM 400-VALIDATE-OPERATION-CODE
010100         THRU 400-VALIDATE-OPERATION-CODE-EXIT.
010200     EVALUATE TRUE
010300         WHEN LS-OPERATION-IS-DEPOSIT
010400             COMPUTE LS-NEW-BALANCE ROUNDED =
010500                     LS-OLD-BALANCE + LS-AMOUNT
010600         WHEN LS-OPERATION-IS-WITHDRAW
010700             COMPUTE LS-NEW-BALANCE ROUNDED =
010800                     LS-OLD-BALANCE - LS-AMOUNT
010900         WHEN OTHER
011000             MOVE LS-OLD-BALANCE TO LS-NEW-BALANCE
011100     END-EVALUATE.
011200     EXIT    PROGRAM.
011300*-----------------------------------------------------------------
011400* AN OPERATION CODE OUTSIDE D/C/W IS A CALLING-PROGRAM BUG, NOT
011500* A DATA-VALIDATION FAILURE -- BOTH CALLERS ONLY EVER MOVE D, C,
011600* OR W INTO LS-OPERATION BEFORE THE CALL, SO THIS IS A DEFENSIVE
011700* TRAP ONLY.
011800*-----------------------------------------------------------------
011900 400-VALIDATE-OPERATION-CODE.
012000     IF NOT LS-OPERATION-IS-DEPOSIT AND NOT LS-OPERATION-IS-WITHDRAW
012100         DISPLAY "BALANCE-CALC - BAD OPERATION CODE - "
012200                 LS-DUMP-TEXT
012300     END-IF.
012400     GO TO 400-VALIDATE-OPERATION-CODE-EXIT.
012500 400-VALIDATE-OPERATION-CODE-EXIT.
012600     EXIT.
