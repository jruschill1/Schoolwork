000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  ACCTHIST                                     *
000400*   TITLE       :  TRANSACTION HISTORY RECORD LAYOUT             *
000500*   DESCRIPTION :  ONE ENTRY PER COMPLETED DEPOSIT, WITHDRAWAL,  *
000600*                  TRANSFER LEG, OR ACCOUNT-CREATION EVENT.      *
000700*                  APPENDED ONLY -- NEVER REWRITTEN IN PLACE.    *
000800*                  SHARED BY ACCOUNT-SIGNUP AND                  *
000900*                  ACCOUNT-TRANSACTION.                          *
001000*                                                                *
001100******************************************************************
001200*  CHANGE LOG
001300*-----------------------------------------------------------------
001400*  DATE       BY    REQUEST    DESCRIPTION
001500*  ---------  ----  ---------  ---------------------------------
001600*  03/02/98   BSK   CR-1140    ORIGINAL LAYOUT, SPLIT OUT OF THE
001700*                              OLD ERRORS-RECORD-OUT SHAPE.
001800*  07/21/98   ESV   CR-1163    WIDENED HIST-TYPE FROM 24 TO 30 SO
001900*                              "TRANSFER RECEIVED $999999999.99
002000*                              FROM ACCOUNT #9999999999" FITS.
002100*  02/14/99   BSK   Y2K-0042   HIST-DATE IS DD/MM/YYYY, FULL
002200*                              4-DIGIT YEAR -- CONFIRMED Y2K SAFE.
002250*  11/14/02   NC    CR-1301    NO LAYOUT CHANGE.  NOTED FOR THE
002260*                              RECORD THAT ACCOUNT-TRANSACTION NOW
002270*                              OPENS THIS FILE UNDER A SECOND
002280*                              SELECT NAME (ACCT-HIST-SCAN-IN) TO
002290*                              RE-READ IT FOR HISTORY INQUIRIES.
002291*  02/06/04   NC    CR-1303    THE CR-1163 ENTRY ABOVE WAS WRONG --
002292*                              HIST-TYPE WAS STILL 30 BYTES AND THE
002293*                              REAL TRANSFER-LEG TEXT ("TRANSFER
002294*                              RECEIVED $999999999.99 FROM ACCT
002295*                              #9999999999", NOTE "ACCT" NOT
002296*                              "ACCOUNT") RUNS 53 BYTES.  WIDENED
002297*                              HIST-TYPE FOR REAL THIS TIME, 30 TO
002298*                              54, AND GREW THE RECORD 70 TO 94.
002299*-----------------------------------------------------------------
002400 01  ACCT-HIST-RECORD.
002500     05  HIST-ACCT-ID            PIC X(10).
002600     05  HIST-DATE               PIC X(10).
002700     05  HIST-TIME               PIC X(08).
002800     05  HIST-TYPE               PIC X(54).
002900     05  HIST-NEW-BALANCE        PIC S9(9)V99 COMP-3.
003000     05  FILLER                  PIC X(06).
003100*
003200*    ALTERNATE VIEW -- DATE BROKEN OUT INTO DAY/MONTH/YEAR SO A
003300*    CALLER CAN BUILD HIST-DATE FROM THE SYSTEM CLOCK WITHOUT A
003400*    SEPARATE WORKING-STORAGE GROUP.
003500 01  HIST-DATE-PARTS REDEFINES ACCT-HIST-RECORD.
003600     05  FILLER                  PIC X(10).
003700     05  HIST-DATE-DD             PIC X(02).
003800     05  FILLER                  PIC X(01).
003900     05  HIST-DATE-MM             PIC X(02).
004000     05  FILLER                  PIC X(01).
004100     05  HIST-DATE-YYYY           PIC X(04).
004200     05  FILLER                  PIC X(74).
