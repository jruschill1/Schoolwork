000100******************************************************************
000200* THIS PROGRAM IS TO IMPLEMENT THE DAILY ACCOUNT TRANSACTION RUN
000300*    USING A TABLE-LOOKUP AGAINST THE EXTENDED ACCOUNT MASTER.
000400*
000500* USED FILE
000600*    - EXTENDED ACCOUNT MASTER FILE: ACCTMST2
000700*    - TRANSACTION INPUT FILE: TRANSIN
000800*    - FINAL ACCOUNT MASTER FILE : ACCTMST3
000900*    - TRANSACTION HISTORY FILE: ACCTHIST
001000*    - REPORT WORK FILE: RPTWORK
001100*
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 ACCOUNT-TRANSACTION.
001600 AUTHOR.                     ELENA SVESHNIKOVA.
001700 INSTALLATION.               RETAIL BANKING SYSTEMS.
001800 DATE-WRITTEN.               MARCH 9, 1998.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED.
002100*-----------------------------------------------------------------
002200*  CHANGE LOG
002300*-----------------------------------------------------------------
002400*  DATE       BY    REQUEST    DESCRIPTION
002500*  ---------  ----  ---------  ---------------------------------
002600*  03/09/98   ESV   CR-1150    ORIGINAL PROGRAM.  REPLACES THE
002700*                              OLD BALANCE-LINE MASTER-FILE
002800*                              BATCH UPDATE.  THIS RUN DISPATCHES
002900*                              BY TXN-CODE INSTEAD OF COMPARING
003000*                              MASTER AND TRANSACTION KEYS, SINCE
003100*                              EVERY TRANSACTION CARRIES ITS OWN
003200*                              ACCOUNT ID.
003300*  04/02/98   BSK   CR-1150    ADDED DEPOSIT AND WITHDRAWAL
003400*                              VALIDATION (400-PROCESS-DEPOSIT,
003500*                              400-PROCESS-WITHDRAW) AND THE
003600*                              BALANCECALC SUBPROGRAM CALL.
003700*  05/15/98   KD    CR-1171    ADDED 400-PROCESS-TRANSFER.
003800*                              DEPOSIT LEG ALWAYS RUNS BEFORE THE
003900*                              WITHDRAW LEG; THE WITHDRAW LEG IS
004000*                              SKIPPED IF THE TARGET ACCOUNT IS
004100*                              NOT ON FILE.
004200*  07/21/98   ESV   CR-1163    ADDED RPTWORK OUTPUT IN PLACE OF
004300*                              THE OLD ERRORS FILE.
004350*  09/03/98   KD    CR-1188    ADDED RW-AMOUNT/RW-AMOUNT-DIR TO
004360*                              EVERY REPORT LINE FOR THE FOOTING
004370*                              TOTALS IN ACCOUNT-REPORT.
004380*  10/12/98   KD    CR-1195    ADDED THE "F" TRANSFER ARM TO
004390*                              RW-AMOUNT-DIR (410-TRANSFER-
004400*                              DEPOSIT-LEG/410-TRANSFER-WITHDRAW-
004450*                              LEG) SO ONE TRANSFER REPORT LINE
004500*                              FEEDS BOTH REPORT TOTALS.
004600*  02/14/99   BSK   Y2K-0042   CONFIRMED HIST-DATE-YYYY IS FULL
004650*                              4-DIGIT YEAR.  NO CHANGE REQUIRED.
004700*  11/14/02   NC    CR-1301    ADDED ACCT-HIST-SCAN-IN AS A
004750*                              SEPARATE SELECT ON THE SAME
004800*                              ACCTHIST FILE SO A "C" HISTORY
004850*                              INQUIRY CAN RE-READ IT WITHOUT
004890*                              DISTURBING THE OPEN-EXTEND WRITER.
004900*  02/06/04   NC    CR-1302    THE TARGET-ACCOUNT SEARCH IN
004910*                              400-PROCESS-TRANSFER WAS MISSING
004920*                              ITS VARYING WS-ACCT-IX2 PHRASE --
004930*                              THE SEARCH WAS ACTUALLY DRIVING
004940*                              WS-ACCT-IX WHILE THE WHEN TEST
004950*                              READ WS-ACCT-IX2, SO THE TARGET
004960*                              ACCOUNT WAS ALMOST NEVER FOUND.
004970*                              ADDED SET WS-ACCT-IX2 TO 1 AND
004980*                              THE VARYING PHRASE.  CAUGHT BY THE
004990*                              AUDITORS RECONCILING DECEMBER'S
004995*                              TRANSFER TOTALS.
005000*  02/06/04   NC    CR-1303    WIDENED WS-HIST-TYPE-TEXT (AND
005010*                              ACCTHIST.CPY'S HIST-TYPE) FROM 30
005020*                              TO 54 BYTES -- THE TRANSFER-LEG
005030*                              STRING TEXT WAS RUNNING TO 53
005040*                              BYTES AND SILENTLY DROPPING THE
005050*                              COUNTER-PARTY ACCOUNT ID OFF THE
005060*                              END OF EVERY TRANSFER HISTORY
005070*                              RECORD.
005080*-----------------------------------------------------------------
005090******************************************************************
005100 ENVIRONMENT                 DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION               SECTION.
005400 SOURCE-COMPUTER.            WHATEVER-PC.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*-----------------------------------------------------------------
005800 INPUT-OUTPUT                SECTION.
005900 FILE-CONTROL.
006000     SELECT  ACCT-MASTER-IN
006100             ASSIGN TO "ACCTMST2"
006200             ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT  TRANS-FILE-IN
006400             ASSIGN TO "TRANSIN"
006500             ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT  ACCT-MASTER-OUT
006700             ASSIGN TO "ACCTMST3"
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT  ACCT-HIST-OUT
007000             ASSIGN TO "ACCTHIST"
007100             ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT  ACCT-HIST-SCAN-IN
007300             ASSIGN TO "ACCTHIST"
007400             ORGANIZATION IS LINE SEQUENTIAL.
007500     SELECT  RPTWORK-OUT
007600             ASSIGN TO "RPTWORK"
007700             ORGANIZATION IS LINE SEQUENTIAL.
007800******************************************************************
007900 DATA                        DIVISION.
008000*-----------------------------------------------------------------
008100 FILE                        SECTION.
008200 FD  ACCT-MASTER-IN
008300     RECORD CONTAINS 104 CHARACTERS
008400     DATA RECORD IS ACCT-MASTER-RECORD-IN.
008500 01  ACCT-MASTER-RECORD-IN      PIC X(104).
008600 FD  TRANS-FILE-IN
008700     RECORD CONTAINS 30 CHARACTERS
008800     DATA RECORD IS TRANS-RECORD-IN.
008900 01  TRANS-RECORD-IN.
009000     05  TXN-ACCT-ID-IN          PIC X(10).
009100     05  TXN-CODE-IN             PIC X(01).
009200         88  TXN-IS-BALANCE              VALUE "A".
009300         88  TXN-IS-ACCT-NUMBER           VALUE "B".
009400         88  TXN-IS-HISTORY               VALUE "C".
009500         88  TXN-IS-DEPOSIT               VALUE "D".
009600         88  TXN-IS-WITHDRAW              VALUE "E".
009700         88  TXN-IS-TRANSFER              VALUE "F".
009800         88  TXN-IS-NOT-IMPLEMENTED       VALUE "G".
009900     05  TXN-AMOUNT-IN           PIC S9(9)V99 COMP-3.
010000     05  TXN-OTHER-ACCT-ID-IN    PIC X(10).
010100     05  FILLER                  PIC X(03).
010110*    ALTERNATE VIEW -- THE TRANSACTION CODE BYTE ALONE, USED BY
010120*    THE BAD-RECORD TRACE WHEN 300-DISPATCH-TRANSACTION FALLS
010130*    THROUGH TO 400-REJECT-TRANSACTION ON A CODE OUTSIDE A-G.
010140 01  TRANS-CODE-VIEW REDEFINES TRANS-RECORD-IN.
010150     05  FILLER                  PIC X(10).
010160     05  TXN-CODE-ONLY           PIC X(01).
010170     05  FILLER                  PIC X(19).
010200 FD  ACCT-MASTER-OUT
010300     RECORD CONTAINS 104 CHARACTERS
010400     DATA RECORD IS ACCT-MASTER-RECORD-OUT.
010500 01  ACCT-MASTER-RECORD-OUT     PIC X(104).
010600 FD  ACCT-HIST-OUT
010700     RECORD CONTAINS 94 CHARACTERS
010800     DATA RECORD IS ACCT-HIST-RECORD.
010900     COPY "C:\Copybooks\AcctHist.cpy".
011000 FD  ACCT-HIST-SCAN-IN
011100     RECORD CONTAINS 94 CHARACTERS
011200     DATA RECORD IS ACCT-HIST-SCAN-RECORD.
011300     COPY "C:\Copybooks\AcctHist.cpy"
011400         REPLACING ==ACCT-HIST-RECORD== BY ==ACCT-HIST-SCAN-RECORD==
011500                   ==HIST-ACCT-ID== BY ==HIST-SCAN-ACCT-ID==
011600                   ==HIST-NEW-BALANCE== BY ==HIST-SCAN-NEW-BALANCE==
011700                   ==HIST-DATE-PARTS== BY ==HIST-SCAN-DATE-PARTS==
011800                   ==HIST-DATE-DD== BY ==HIST-SCAN-DATE-DD==
011900                   ==HIST-DATE-MM== BY ==HIST-SCAN-DATE-MM==
012000                   ==HIST-DATE-YYYY== BY ==HIST-SCAN-DATE-YYYY==
012100                   ==HIST-DATE== BY ==HIST-SCAN-DATE==
012200                   ==HIST-TIME== BY ==HIST-SCAN-TIME==
012300                   ==HIST-TYPE== BY ==HIST-SCAN-TYPE==.
012400 FD  RPTWORK-OUT
012500     RECORD CONTAINS 40 CHARACTERS
012600     DATA RECORD IS RPTWORK-RECORD.
012700     COPY "C:\Copybooks\RptWork.cpy".
012800*-----------------------------------------------------------------
012900 WORKING-STORAGE             SECTION.
012910*-----------------------------------------------------------------
012920*    SOURCE-ACCOUNT TABLE INDEX, SAVED ACROSS THE TARGET-ACCOUNT
012930*    SEARCH IN 400-PROCESS-TRANSFER AND RESTORED FOR THE WITHDRAW
012940*    LEG -- A STANDALONE SCALAR, NOT PART OF ANY PRINTED OR
012950*    WRITTEN RECORD, SO IT GETS ITS OWN 77-LEVEL.
012960 77  WS-TABLE-IX-SAVE            PIC 9(05) COMP VALUE ZERO.
013000*-----------------------------------------------------------------
013100*    THE WHOLE EXTENDED MASTER IS TABLE-LOADED AT START OF RUN.
013200*    A TRANSACTION MAY TOUCH THE SAME ACCOUNT MORE THAN ONCE IN
013300*    THE SAME RUN (A DEPOSIT FOLLOWED BY A WITHDRAW, SAY), SO THE
013400*    TABLE IS NOT REWRITTEN TO ACCTMST3 UNTIL EVERY TRANSACTION
013500*    HAS BEEN APPLIED.
013600 01  WS-ACCT-TABLE-CONTROL.
013700     05  WS-ACCT-TABLE-COUNT     PIC 9(05) COMP VALUE ZERO.
013800     05  WS-ACCT-TABLE OCCURS 2000 TIMES
013900             INDEXED BY WS-ACCT-IX WS-ACCT-IX2.
014000         COPY "C:\Copybooks\AcctMast.cpy"
014050           REPLACING ==ACCT-MASTER-RECORD==
014075             BY ==WS-ACCT-ENTRY==
014100           ==ACCT-FULL-NAME-VIEW==
014125             BY ==WS-ACCT-FULL-NAME-VIEW==
014150           ==ACCT-ID-NUMERIC-VIEW==
014175             BY ==WS-ACCT-ID-NUMERIC-VIEW==.
014200     05  FILLER                  PIC X(04).
014400 01  SWITCHES-AND-COUNTERS.
014500     05  MASTER-EOF-SW           PIC X(01) VALUE "N".
014600         88  MASTER-EOF                   VALUE "Y".
014700     05  TRANS-EOF-SW            PIC X(01) VALUE "N".
014800         88  TRANS-EOF                    VALUE "Y".
014900     05  HIST-SCAN-EOF-SW        PIC X(01).
015000         88  HIST-SCAN-EOF                VALUE "Y".
015100     05  WS-SOURCE-FOUND-SW      PIC X(01).
015200         88  WS-SOURCE-FOUND               VALUE "Y".
015300     05  WS-TARGET-FOUND-SW      PIC X(01).
015400         88  WS-TARGET-FOUND               VALUE "Y".
015500     05  WS-TXN-SUCCESS-SW       PIC X(01).
015600         88  WS-TXN-SUCCESS                VALUE "Y".
015800     05  WS-TRANS-READ-CNT       PIC 9(05) COMP VALUE ZERO.
015900     05  WS-TRANS-SUCCESS-CNT    PIC 9(05) COMP VALUE ZERO.
016000     05  WS-TRANS-FAILED-CNT     PIC 9(05) COMP VALUE ZERO.
016050     05  FILLER                  PIC X(04).
016100 01  WS-CURRENT-RESULT-LINE.
016200     05  WS-RESULT-ACCT-ID       PIC X(10).
016300     05  WS-RESULT-BALANCE       PIC S9(9)V99 COMP-3.
016400     05  WS-RESULT-AMOUNT        PIC S9(9)V99 COMP-3.
016500     05  WS-RESULT-AMOUNT-DIR    PIC X(01).
016510     05  FILLER                  PIC X(05).
016520*    ALTERNATE VIEW -- THE STAGED RESULT LINE AS RAW PACKED
016530*    BYTES, USED ONLY WHEN A MIS-ALIGNED RPTWORK RECORD HAS
016540*    TO BE DUMPED BYTE-FOR-BYTE TO TRACK DOWN THE CAUSE.
016550 01  WS-RESULT-LINE-RAW-VIEW REDEFINES WS-CURRENT-RESULT-LINE.
016560     05  FILLER                  PIC X(10).
016570     05  WS-RESULT-BALANCE-RAW   PIC X(06).
016580     05  WS-RESULT-AMOUNT-RAW    PIC X(06).
016590     05  FILLER                  PIC X(06).
016600 01  WS-BALANCE-CALC-LINK.
016700     05  LS-OPERATION            PIC X(01).
016800     05  LS-OLD-BALANCE          PIC S9(9)V99 COMP-3.
016900     05  LS-AMOUNT               PIC S9(9)V99 COMP-3.
017000     05  LS-NEW-BALANCE          PIC S9(9)V99 COMP-3.
017050     05  FILLER                  PIC X(05).
017100 01  WS-CURRENT-DATE.
017200     05  WS-CUR-YEAR             PIC 9(04).
017300     05  WS-CUR-MONTH            PIC 9(02).
017400     05  WS-CUR-DAY              PIC 9(02).
017500*    ALTERNATE VIEW OF THE SYSTEM CLOCK DATE, SAME AS THE ONE IN
017600*    ACCOUNT-SIGNUP -- SEE THAT PROGRAM FOR WHY IT IS SPLIT THIS
017700*    WAY INSTEAD OF ONE 8-BYTE FIELD.
017800 01  WS-CURRENT-DATE-HALVES REDEFINES WS-CURRENT-DATE.
017900     05  WS-CUR-DATE-HALF-1      PIC X(04).
018000     05  WS-CUR-DATE-HALF-2      PIC X(04).
018100 01  WS-CURRENT-TIME.
018200     05  WS-CUR-HH               PIC 9(02).
018300     05  WS-CUR-MM               PIC 9(02).
018400     05  WS-CUR-SS               PIC 9(02).
018500     05  FILLER                  PIC 9(04).
018600 01  WS-HIST-DATE-OUT            PIC X(10).
018700 01  WS-HIST-TIME-OUT            PIC X(08).
018800 01  WS-HIST-TYPE-TEXT           PIC X(54).
018900 01  WS-AMOUNT-EDIT              PIC Z(8)9.99.
019000 01  WS-OTHER-ACCT-ID-SAVE       PIC X(10).
019100******************************************************************
019200 PROCEDURE                   DIVISION.
019300*-----------------------------------------------------------------
019400* MAIN PROCEDURE
019500*-----------------------------------------------------------------
019600 100-RUN-ACCOUNT-TRANSACTION.
019700     PERFORM 200-LOAD-ACCOUNT-MASTER
019800         THRU 200-LOAD-ACCOUNT-MASTER-EXIT.
019900     PERFORM 200-PROCESS-TRANSACTION-FILE
020000         THRU 200-PROCESS-TRANSACTION-FILE-EXIT
020100         UNTIL TRANS-EOF.
020200     PERFORM 200-TERMINATE-ACCOUNT-TRANSACTION
020300         THRU 200-TERMINATE-ACCOUNT-TRANSACTION-EXIT.
020400     STOP RUN.
020500******************************************************************
020600 200-LOAD-ACCOUNT-MASTER.
020700     PERFORM 300-OPEN-ALL-FILES.
020800     PERFORM 300-READ-ACCT-MASTER-IN.
020900     PERFORM 300-BUILD-TABLE-ENTRY
021000         UNTIL MASTER-EOF.
021100     PERFORM 300-READ-TRANS-FILE-IN.
021200     GO TO 200-LOAD-ACCOUNT-MASTER-EXIT.
021300 200-LOAD-ACCOUNT-MASTER-EXIT.
021400     EXIT.
021500*-----------------------------------------------------------------
021600* ONE TRANSACTION RECORD AT A TIME -- LOOK UP THE SOURCE ACCOUNT,
021700* DISPATCH ON TXN-CODE, THEN WRITE THE ONE REPORT LINE THIS
021800* RECORD EARNS.
021900*-----------------------------------------------------------------
022000 200-PROCESS-TRANSACTION-FILE.
022100     ADD 1 TO WS-TRANS-READ-CNT.
022200     MOVE "N" TO WS-TXN-SUCCESS-SW.
022300     MOVE TXN-ACCT-ID-IN TO WS-RESULT-ACCT-ID.
022400     MOVE ZERO TO WS-RESULT-BALANCE WS-RESULT-AMOUNT.
022500     MOVE " " TO WS-RESULT-AMOUNT-DIR.
022600     PERFORM 300-FIND-SOURCE-ACCOUNT.
022700     IF NOT WS-SOURCE-FOUND
022800         PERFORM 400-REJECT-TRANSACTION
022900     ELSE
023000         PERFORM 300-DISPATCH-TRANSACTION
023100     END-IF.
023200     IF WS-TXN-SUCCESS
023300         ADD 1 TO WS-TRANS-SUCCESS-CNT
023400     ELSE
023500         ADD 1 TO WS-TRANS-FAILED-CNT
023600     END-IF.
023700     PERFORM 400-WRITE-REPORT-LINE.
023800     PERFORM 300-READ-TRANS-FILE-IN.
023900     GO TO 200-PROCESS-TRANSACTION-FILE-EXIT.
024000 200-PROCESS-TRANSACTION-FILE-EXIT.
024100     EXIT.
024200*-----------------------------------------------------------------
024300 200-TERMINATE-ACCOUNT-TRANSACTION.
024400     PERFORM 300-REWRITE-ACCOUNT-MASTER.
024500     PERFORM 300-CLOSE-ALL-FILES.
024600     PERFORM 300-DISPLAY-END-OF-JOB.
024700     GO TO 200-TERMINATE-ACCOUNT-TRANSACTION-EXIT.
024800 200-TERMINATE-ACCOUNT-TRANSACTION-EXIT.
024900     EXIT.
025000******************************************************************
025100 300-OPEN-ALL-FILES.
025200     OPEN    INPUT   ACCT-MASTER-IN
025300             INPUT   TRANS-FILE-IN
025400             OUTPUT  ACCT-MASTER-OUT.
025500*-----------------------------------------------------------------
025600 300-READ-ACCT-MASTER-IN.
025700     READ ACCT-MASTER-IN
025800             AT END      MOVE "Y" TO MASTER-EOF-SW.
025900*-----------------------------------------------------------------
026000 300-BUILD-TABLE-ENTRY.
026100     ADD 1 TO WS-ACCT-TABLE-COUNT.
026200     SET WS-ACCT-IX TO WS-ACCT-TABLE-COUNT.
026300     MOVE ACCT-MASTER-RECORD-IN TO WS-ACCT-ENTRY (WS-ACCT-IX).
026400     PERFORM 300-READ-ACCT-MASTER-IN.
026500*-----------------------------------------------------------------
026600 300-READ-TRANS-FILE-IN.
026700     READ TRANS-FILE-IN
026800             AT END      MOVE "Y" TO TRANS-EOF-SW.
026900*-----------------------------------------------------------------
027000* SEARCH THE IN-MEMORY TABLE FOR THE TRANSACTION'S ACCOUNT.  THIS
027100* IS THE "LOGIN" STEP -- THE TRANSACTION CARRIES ONLY THE ACCOUNT
027200* ID, NOT A USERID/PASSWORD PAIR, SO A FOUND ACCOUNT IS TREATED
027300* AS AN AUTHENTICATED SESSION FOR THE REST OF THIS RECORD.
027400*-----------------------------------------------------------------
027500 300-FIND-SOURCE-ACCOUNT.
027600     MOVE "N" TO WS-SOURCE-FOUND-SW.
027700     IF WS-ACCT-TABLE-COUNT > 0
027800         SEARCH WS-ACCT-ENTRY
027900             AT END
028000                 CONTINUE
028100             WHEN ACCT-ID (WS-ACCT-IX) = TXN-ACCT-ID-IN
028200                 MOVE "Y" TO WS-SOURCE-FOUND-SW
028300         END-SEARCH
028400     END-IF.
028500*-----------------------------------------------------------------
028600* BUSINESS RULE 8 -- DISPATCH ON TXN-CODE.  WS-ACCT-IX IS STILL
028700* POINTING AT THE SOURCE ACCOUNT ENTRY FROM 300-FIND-SOURCE-
028800* ACCOUNT.
028900*-----------------------------------------------------------------
029000 300-DISPATCH-TRANSACTION.
029100     EVALUATE TRUE
029200         WHEN TXN-IS-BALANCE
029300             PERFORM 400-BALANCE-INQUIRY
029400         WHEN TXN-IS-ACCT-NUMBER
029500             PERFORM 400-ACCOUNT-NUMBER-INQUIRY
029600         WHEN TXN-IS-HISTORY
029700             PERFORM 400-HISTORY-INQUIRY
029800         WHEN TXN-IS-DEPOSIT
029900             PERFORM 400-PROCESS-DEPOSIT
030000         WHEN TXN-IS-WITHDRAW
030100             PERFORM 400-PROCESS-WITHDRAW
030200         WHEN TXN-IS-TRANSFER
030300             PERFORM 400-PROCESS-TRANSFER
030400         WHEN TXN-IS-NOT-IMPLEMENTED
030500             PERFORM 400-PROCESS-NOT-IMPLEMENTED
030600         WHEN OTHER
030700             PERFORM 400-REJECT-TRANSACTION
030800     END-EVALUATE.
030900*-----------------------------------------------------------------
031000* FINAL MASTER REWRITE -- ONE PASS OVER THE TABLE AFTER EVERY
031100* TRANSACTION HAS BEEN APPLIED.
031200*-----------------------------------------------------------------
031300 300-REWRITE-ACCOUNT-MASTER.
031400     IF WS-ACCT-TABLE-COUNT > 0
031500         PERFORM 400-WRITE-MASTER-ENTRY
031600             VARYING WS-ACCT-IX FROM 1 BY 1
031700             UNTIL WS-ACCT-IX > WS-ACCT-TABLE-COUNT
031800     END-IF.
031900*-----------------------------------------------------------------
032000 400-WRITE-MASTER-ENTRY.
032100     MOVE WS-ACCT-ENTRY (WS-ACCT-IX) TO ACCT-MASTER-RECORD-OUT.
032200     WRITE ACCT-MASTER-RECORD-OUT.
032300*-----------------------------------------------------------------
032400 300-DISPLAY-END-OF-JOB.
032500     DISPLAY "ACCOUNT-TRANSACTION COMPLETED -- READ "
032600             WS-TRANS-READ-CNT " SUCCEEDED " WS-TRANS-SUCCESS-CNT
032700             " FAILED " WS-TRANS-FAILED-CNT.
032800*-----------------------------------------------------------------
032900 300-CLOSE-ALL-FILES.
033000     CLOSE   ACCT-MASTER-IN
033100             TRANS-FILE-IN
033200             ACCT-MASTER-OUT.
033300******************************************************************
033400* BUSINESS RULE/FLOW STEP A -- BALANCE INQUIRY.  NO FILE UPDATE.
033500*-----------------------------------------------------------------
033600 400-BALANCE-INQUIRY.
033700     MOVE "Y" TO WS-TXN-SUCCESS-SW.
033800     MOVE ACCT-BALANCE (WS-ACCT-IX) TO WS-RESULT-BALANCE.
033900*-----------------------------------------------------------------
034000* FLOW STEP B -- ACCOUNT NUMBER INQUIRY.  NO FILE UPDATE.
034100*-----------------------------------------------------------------
034200 400-ACCOUNT-NUMBER-INQUIRY.
034300     MOVE "Y" TO WS-TXN-SUCCESS-SW.
034400     MOVE ACCT-ID (WS-ACCT-IX) TO WS-RESULT-ACCT-ID.
034500     MOVE ACCT-BALANCE (WS-ACCT-IX) TO WS-RESULT-BALANCE.
034600*-----------------------------------------------------------------
034700* FLOW STEP C -- TRANSACTION HISTORY.  THE SCAN FILE IS OPENED
034800* AND CLOSED FRESH FOR EACH INQUIRY, MATCHING THE WAY THE SOURCE
034900* SYSTEM RE-READS THE HISTORY FILE FROM DISK ON EVERY REQUEST
035000* RATHER THAN KEEPING A STANDING CURSOR OPEN ACROSS REQUESTS.
035100*-----------------------------------------------------------------
035200 400-HISTORY-INQUIRY.
035300     MOVE "Y" TO WS-TXN-SUCCESS-SW.
035400     MOVE ACCT-BALANCE (WS-ACCT-IX) TO WS-RESULT-BALANCE.
035500     MOVE "N" TO HIST-SCAN-EOF-SW.
035600     OPEN INPUT ACCT-HIST-SCAN-IN.
035700     PERFORM 410-SCAN-HISTORY-RECORD
035800         UNTIL HIST-SCAN-EOF.
035900     CLOSE ACCT-HIST-SCAN-IN.
036000*-----------------------------------------------------------------
036100 410-SCAN-HISTORY-RECORD.
036200     READ ACCT-HIST-SCAN-IN
036300             AT END
036400                 MOVE "Y" TO HIST-SCAN-EOF-SW
036500             NOT AT END
036600                 IF HIST-SCAN-ACCT-ID = TXN-ACCT-ID-IN
036700                     DISPLAY "  HIST: " ACCT-HIST-SCAN-RECORD
036800                 END-IF
036900     END-READ.
037000*-----------------------------------------------------------------
037100* BUSINESS RULE 1 -- DEPOSIT.  AMOUNT MUST NOT BE NEGATIVE.
037200*-----------------------------------------------------------------
037300 400-PROCESS-DEPOSIT.
037400     IF TXN-AMOUNT-IN < ZERO
037500         MOVE ACCT-BALANCE (WS-ACCT-IX) TO WS-RESULT-BALANCE
037600     ELSE
037700         MOVE "D" TO LS-OPERATION
037800         MOVE ACCT-BALANCE (WS-ACCT-IX) TO LS-OLD-BALANCE
037900         MOVE TXN-AMOUNT-IN TO LS-AMOUNT
038000         CALL "BalanceCalc" USING WS-BALANCE-CALC-LINK
038100         MOVE LS-NEW-BALANCE TO ACCT-BALANCE (WS-ACCT-IX)
038200         MOVE LS-NEW-BALANCE TO WS-RESULT-BALANCE
038300         MOVE TXN-AMOUNT-IN TO WS-RESULT-AMOUNT
038400         MOVE "D" TO WS-RESULT-AMOUNT-DIR
038500         MOVE "Y" TO WS-TXN-SUCCESS-SW
038600         MOVE TXN-AMOUNT-IN TO WS-AMOUNT-EDIT
038700         STRING "DEPOSIT $" DELIMITED BY SIZE
038800                 WS-AMOUNT-EDIT DELIMITED BY SIZE
038900                 INTO WS-HIST-TYPE-TEXT
039000         END-STRING
039100         PERFORM 400-WRITE-HISTORY-LINE
039200     END-IF.
039300*-----------------------------------------------------------------
039400* BUSINESS RULE 2 -- WITHDRAW.  AMOUNT MAY NOT EXCEED BALANCE.
039500*-----------------------------------------------------------------
039600 400-PROCESS-WITHDRAW.
039700     IF TXN-AMOUNT-IN > ACCT-BALANCE (WS-ACCT-IX)
039800         MOVE ACCT-BALANCE (WS-ACCT-IX) TO WS-RESULT-BALANCE
039900     ELSE
040000         MOVE "W" TO LS-OPERATION
040100         MOVE ACCT-BALANCE (WS-ACCT-IX) TO LS-OLD-BALANCE
040200         MOVE TXN-AMOUNT-IN TO LS-AMOUNT
040300         CALL "BalanceCalc" USING WS-BALANCE-CALC-LINK
040400         MOVE LS-NEW-BALANCE TO ACCT-BALANCE (WS-ACCT-IX)
040500         MOVE LS-NEW-BALANCE TO WS-RESULT-BALANCE
040600         MOVE TXN-AMOUNT-IN TO WS-RESULT-AMOUNT
040700         MOVE "W" TO WS-RESULT-AMOUNT-DIR
040800         MOVE "Y" TO WS-TXN-SUCCESS-SW
040900         MOVE TXN-AMOUNT-IN TO WS-AMOUNT-EDIT
041000         STRING "WITHDRAW $" DELIMITED BY SIZE
041100                 WS-AMOUNT-EDIT DELIMITED BY SIZE
041200                 INTO WS-HIST-TYPE-TEXT
041300         END-STRING
041400         PERFORM 400-WRITE-HISTORY-LINE
041500     END-IF.
041600*-----------------------------------------------------------------
041700* BUSINESS RULE 3 -- TRANSFER.  DEPOSIT LEG RUNS FIRST AGAINST
041800* THE TARGET ACCOUNT; THE WITHDRAW LEG ONLY RUNS IF THAT LEG
041900* SUCCEEDED.  WS-ACCT-IX STILL HOLDS THE SOURCE ENTRY COMING IN,
042000* SO IT IS SAVED BEFORE THE SEARCH FOR THE TARGET RUNS ON THE
042100* TABLE'S SECOND INDEX NAME, WS-ACCT-IX2, SO THE SOURCE ENTRY'S
042150* PLACE IS NOT DISTURBED.  (CR-1302 -- SEE CHANGE LOG.  THE
042175* SEARCH WAS MISSING ITS VARYING PHRASE AND WAS DRIVING WS-ACCT-IX
042185* INSTEAD WHILE THE WHEN TEST READ WS-ACCT-IX2, SO THE TARGET
042195* LOOKUP NEVER REALLY RAN.)
042200*-----------------------------------------------------------------
042300 400-PROCESS-TRANSFER.
042400     SET WS-TABLE-IX-SAVE TO WS-ACCT-IX.
042500     IF TXN-AMOUNT-IN > ACCT-BALANCE (WS-ACCT-IX)
042600         MOVE ACCT-BALANCE (WS-ACCT-IX) TO WS-RESULT-BALANCE
042700     ELSE
042800         MOVE "N" TO WS-TARGET-FOUND-SW
042900         IF WS-ACCT-TABLE-COUNT > 0
042950             SET WS-ACCT-IX2 TO 1
043000             SEARCH WS-ACCT-ENTRY
043050                 VARYING WS-ACCT-IX2
043100                 AT END
043200                     CONTINUE
043300                 WHEN ACCT-ID (WS-ACCT-IX2) = TXN-OTHER-ACCT-ID-IN
043400                     MOVE "Y" TO WS-TARGET-FOUND-SW
043500             END-SEARCH
043600         END-IF
043700         IF NOT WS-TARGET-FOUND
043800             SET WS-ACCT-IX TO WS-TABLE-IX-SAVE
043900             MOVE ACCT-BALANCE (WS-ACCT-IX) TO WS-RESULT-BALANCE
044000         ELSE
044100             PERFORM 410-TRANSFER-DEPOSIT-LEG
044200             PERFORM 410-TRANSFER-WITHDRAW-LEG
044300             MOVE "Y" TO WS-TXN-SUCCESS-SW
044400             MOVE TXN-AMOUNT-IN TO WS-RESULT-AMOUNT
044500             MOVE "T" TO WS-RESULT-AMOUNT-DIR
044600         END-IF
044700     END-IF.
044800*-----------------------------------------------------------------
044900* DEPOSIT LEG -- TARGET ACCOUNT IS STILL POINTED TO BY WS-ACCT-
045000* IX2 FROM THE SEARCH ABOVE.
045100*-----------------------------------------------------------------
045200 410-TRANSFER-DEPOSIT-LEG.
045300     MOVE "D" TO LS-OPERATION.
045400     MOVE ACCT-BALANCE (WS-ACCT-IX2) TO LS-OLD-BALANCE.
045500     MOVE TXN-AMOUNT-IN TO LS-AMOUNT.
045600     CALL "BalanceCalc" USING WS-BALANCE-CALC-LINK.
045700     MOVE LS-NEW-BALANCE TO ACCT-BALANCE (WS-ACCT-IX2).
045800     MOVE TXN-AMOUNT-IN TO WS-AMOUNT-EDIT.
045900     MOVE TXN-ACCT-ID-IN TO WS-OTHER-ACCT-ID-SAVE.
046000     STRING "TRANSFER RECEIVED $" DELIMITED BY SIZE
046100             WS-AMOUNT-EDIT DELIMITED BY SIZE
046200             " FROM ACCT #" DELIMITED BY SIZE
046300             WS-OTHER-ACCT-ID-SAVE DELIMITED BY SIZE
046400             INTO WS-HIST-TYPE-TEXT
046500     END-STRING.
046600     MOVE ACCT-ID (WS-ACCT-IX2) TO HIST-ACCT-ID.
046700     PERFORM 400-OBTAIN-TIMESTAMP.
046800     MOVE WS-HIST-DATE-OUT TO HIST-DATE.
046900     MOVE WS-HIST-TIME-OUT TO HIST-TIME.
047000     MOVE WS-HIST-TYPE-TEXT TO HIST-TYPE.
047100     MOVE LS-NEW-BALANCE TO HIST-NEW-BALANCE.
047200     OPEN EXTEND ACCT-HIST-OUT.
047300     WRITE ACCT-HIST-RECORD.
047400     CLOSE ACCT-HIST-OUT.
047500*-----------------------------------------------------------------
047600* WITHDRAW LEG -- SOURCE ACCOUNT INDEX WAS SAVED AT THE TOP OF
047700* 400-PROCESS-TRANSFER.
047800*-----------------------------------------------------------------
047900 410-TRANSFER-WITHDRAW-LEG.
048000     SET WS-ACCT-IX TO WS-TABLE-IX-SAVE.
048100     MOVE "W" TO LS-OPERATION.
048200     MOVE ACCT-BALANCE (WS-ACCT-IX) TO LS-OLD-BALANCE.
048300     MOVE TXN-AMOUNT-IN TO LS-AMOUNT.
048400     CALL "BalanceCalc" USING WS-BALANCE-CALC-LINK.
048500     MOVE LS-NEW-BALANCE TO ACCT-BALANCE (WS-ACCT-IX).
048600     MOVE LS-NEW-BALANCE TO WS-RESULT-BALANCE.
048700     MOVE TXN-AMOUNT-IN TO WS-AMOUNT-EDIT.
048800     STRING "TRANSFER INITIATED $" DELIMITED BY SIZE
048900             WS-AMOUNT-EDIT DELIMITED BY SIZE
049000             " TO ACCT #" DELIMITED BY SIZE
049100             TXN-OTHER-ACCT-ID-IN DELIMITED BY SIZE
049200             INTO WS-HIST-TYPE-TEXT
049300     END-STRING.
049400     PERFORM 400-WRITE-HISTORY-LINE.
049500*-----------------------------------------------------------------
049600* FLOW STEP G -- NOT IMPLEMENTED.  ALWAYS REPORTED AS FAILED.
049700*-----------------------------------------------------------------
049800 400-PROCESS-NOT-IMPLEMENTED.
049900     MOVE ACCT-BALANCE (WS-ACCT-IX) TO WS-RESULT-BALANCE.
050000*-----------------------------------------------------------------
050100* ACCOUNT NOT ON FILE, OR A CODE OUTSIDE A-G -- BUSINESS RULE 8.
050200*-----------------------------------------------------------------
050300 400-REJECT-TRANSACTION.
050400     MOVE ZERO TO WS-RESULT-BALANCE.
050500*-----------------------------------------------------------------
050600 400-WRITE-REPORT-LINE.
050700     MOVE SPACES TO RPTWORK-RECORD.
050800     MOVE WS-RESULT-ACCT-ID     TO RW-ACCT-ID.
050900     MOVE TXN-CODE-IN           TO RW-CODE.
051000     IF WS-TXN-SUCCESS
051100         MOVE "SUCCESS"         TO RW-RESULT
051200     ELSE
051300         MOVE "FAILED "         TO RW-RESULT
051400     END-IF.
051500     MOVE WS-RESULT-BALANCE     TO RW-BALANCE.
051600     MOVE WS-RESULT-AMOUNT      TO RW-AMOUNT.
051700     MOVE WS-RESULT-AMOUNT-DIR  TO RW-AMOUNT-DIR.
051800     OPEN EXTEND RPTWORK-OUT.
051900     WRITE RPTWORK-RECORD.
052000     CLOSE RPTWORK-OUT.
052100*-----------------------------------------------------------------
052200* COMMON HISTORY-LINE WRITER FOR THE DEPOSIT AND WITHDRAW
052300* PARAGRAPHS (THE TRANSFER LEGS BUILD THEIR OWN HISTORY LINES
052400* SINCE EACH ONE POSTS TO A DIFFERENT ACCOUNT).
052500*-----------------------------------------------------------------
052600 400-WRITE-HISTORY-LINE.
052700     MOVE ACCT-ID (WS-ACCT-IX) TO HIST-ACCT-ID.
052800     PERFORM 400-OBTAIN-TIMESTAMP.
052900     MOVE WS-HIST-DATE-OUT TO HIST-DATE.
053000     MOVE WS-HIST-TIME-OUT TO HIST-TIME.
053100     MOVE WS-HIST-TYPE-TEXT TO HIST-TYPE.
053200     MOVE LS-NEW-BALANCE TO HIST-NEW-BALANCE.
053300     OPEN EXTEND ACCT-HIST-OUT.
053400     WRITE ACCT-HIST-RECORD.
053500     CLOSE ACCT-HIST-OUT.
053600*-----------------------------------------------------------------
053700 400-OBTAIN-TIMESTAMP.
053800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
053900     ACCEPT WS-CURRENT-TIME FROM TIME.
054000     STRING WS-CUR-DAY   DELIMITED BY SIZE
054100             "/"         DELIMITED BY SIZE
054200             WS-CUR-MONTH DELIMITED BY SIZE
054300             "/"         DELIMITED BY SIZE
054400             WS-CUR-YEAR DELIMITED BY SIZE
054500             INTO WS-HIST-DATE-OUT
054600     END-STRING.
054700     STRING WS-CUR-HH DELIMITED BY SIZE
054800             ":"       DELIMITED BY SIZE
054900             WS-CUR-MM DELIMITED BY SIZE
055000             ":"       DELIMITED BY SIZE
055100             WS-CUR-SS DELIMITED BY SIZE
055200             INTO WS-HIST-TIME-OUT
055300     END-STRING.
