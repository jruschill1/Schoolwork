000100******************************************************************
000200* THIS PROGRAM IS TO IMPLEMENT NEW-CUSTOMER ENROLLMENT
000300*    USING A TABLE-LOOKUP VALIDATION PASS AGAINST THE CURRENT
000400*    ACCOUNT MASTER.
000500*
000600* USED FILE
000700*    - CURRENT ACCOUNT MASTER FILE: ACCTMST1
000800*    - SIGN-UP REQUEST FILE: SIGNUPIN
000900*    - EXTENDED ACCOUNT MASTER FILE : ACCTMST2
001000*    - TRANSACTION HISTORY FILE: ACCTHIST
001100*    - REPORT WORK FILE: RPTWORK
001200*
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 ACCOUNT-SIGNUP.
001700 AUTHOR.                     BYUNG SEON KIM.
001800 INSTALLATION.               RETAIL BANKING SYSTEMS.
001900 DATE-WRITTEN.               MARCH 2, 1998.
002000 DATE-COMPILED.
002100 SECURITY.                   UNCLASSIFIED.
002200*-----------------------------------------------------------------
002300*  CHANGE LOG
002400*-----------------------------------------------------------------
002500*  DATE       BY    REQUEST    DESCRIPTION
002600*  ---------  ----  ---------  ---------------------------------
002700*  03/02/98   BSK   CR-1140    ORIGINAL PROGRAM.  REPLACES THE
002800*                              OLD SEQUENTIAL-TO-INDEXED CONVERT
002900*                              JOB; THIS SHOP HAS NO ISAM HANDLER
003000*                              FOR THE ACCOUNT MASTER SO THE NEW
003100*                              MASTER IS BUILT AS A SEQUENTIAL
003200*                              FILE, TABLE-LOADED IN FULL.
003300*  04/18/98   ESV   CR-1140    ADDED USERID-UNIQUE AND PASSWORD-
003400*                              RULE VALIDATION (300-VALIDATE-
003500*                              USERID-UNIQUE, 300-VALIDATE-
003600*                              PASSWORD-RULE) AHEAD OF ACCEPTING
003700*                              A NEW ACCOUNT.
003800*  06/09/98   KD    CR-1188    ADDED 300-GENERATE-ACCOUNT-ID.
003900*                              ID IS NOW A SEQUENTIAL ALLOCATOR
004000*                              STARTING AT 1000000000 INSTEAD OF
004100*                              A RANDOM NUMBER -- THIS SHOP HAS
004200*                              NO RELIABLE RANDOM-NUMBER SOURCE
004300*                              FOR A KEY THAT HAS TO BE UNIQUE
004400*                              FOREVER.
004500*  07/21/98   ESV   CR-1163    ADDED RPTWORK OUTPUT SO THE SIGN-
004600*                              UP RUN SHOWS UP ON THE SAME DAILY
004700*                              REPORT AS THE TRANSACTION RUN.
004800*  02/14/99   BSK   Y2K-0042   CONFIRMED HIST-DATE-YYYY IS FULL
004900*                              4-DIGIT YEAR.  NO CHANGE REQUIRED.
004910*  03/06/01   NC    CR-1244    ACCOUNT TYPE CODES EXPANDED BY THE
004920*                              PRODUCTS GROUP FROM 2 TO 8 BYTES
004930*                              (SU-ACCOUNT-TYPE) SO A FULL WORD
004940*                              LIKE "STUDENT" WILL FIT WITHOUT
004950*                              ABBREVIATION.
004960*  02/06/04   NC    CR-1303    ACCTHIST.CPY'S HIST-TYPE WIDENED
004965*                              FROM 30 TO 54 BYTES FOR ACCOUNT-
004970*                              TRANSACTION'S TRANSFER TEXT --
004975*                              ACCT-HIST-OUT RECORD LENGTH HERE
004980*                              MOVED FROM 70 TO 94 TO MATCH.
004985*                              ALSO ADDED THE OPENING-BALANCE
004990*                              AMOUNT TO 300-WRITE-CREATE-HISTORY'S
004995*                              TEXT NOW THAT THERE IS ROOM FOR IT.
005000*-----------------------------------------------------------------
005100******************************************************************
005200 ENVIRONMENT                 DIVISION.
005300*-----------------------------------------------------------------
005400 CONFIGURATION               SECTION.
005500 SOURCE-COMPUTER.            WHATEVER-PC.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*-----------------------------------------------------------------
005900 INPUT-OUTPUT                SECTION.
006000 FILE-CONTROL.
006100     SELECT  ACCT-MASTER-IN
006200             ASSIGN TO "ACCTMST1"
006300             ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT  SIGNUP-FILE-IN
006500             ASSIGN TO "SIGNUPIN"
006600             ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT  ACCT-MASTER-OUT
006800             ASSIGN TO "ACCTMST2"
006900             ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT  ACCT-HIST-OUT
007100             ASSIGN TO "ACCTHIST"
007200             ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT  RPTWORK-OUT
007400             ASSIGN TO "RPTWORK"
007500             ORGANIZATION IS LINE SEQUENTIAL.
007600******************************************************************
007700 DATA                        DIVISION.
007800*-----------------------------------------------------------------
007900 FILE                        SECTION.
008000 FD  ACCT-MASTER-IN
008100     RECORD CONTAINS 104 CHARACTERS
008200     DATA RECORD IS ACCT-MASTER-RECORD-IN.
008300 01  ACCT-MASTER-RECORD-IN      PIC X(104).
008400 FD  SIGNUP-FILE-IN
008500     RECORD CONTAINS 96 CHARACTERS
008600     DATA RECORD IS SIGNUP-RECORD-IN.
008700 01  SIGNUP-RECORD-IN.
008800     05  SU-FIRST-NAME           PIC X(15).
008900     05  SU-LAST-NAME            PIC X(15).
009000     05  SU-USER-ID              PIC X(20).
009100     05  SU-PASSWORD             PIC X(20).
009200     05  SU-OPENING-BALANCE      PIC S9(9)V99 COMP-3.
009300     05  SU-ACCOUNT-TYPE         PIC X(08).
009350     05  FILLER                  PIC X(12).
009400 FD  ACCT-MASTER-OUT
009500     RECORD CONTAINS 104 CHARACTERS
009600     DATA RECORD IS ACCT-MASTER-RECORD-OUT.
009700 01  ACCT-MASTER-RECORD-OUT     PIC X(104).
009800 FD  ACCT-HIST-OUT
009900     RECORD CONTAINS 94 CHARACTERS
010000     DATA RECORD IS ACCT-HIST-RECORD.
010100     COPY "C:\Copybooks\AcctHist.cpy".
010200 FD  RPTWORK-OUT
010300     RECORD CONTAINS 40 CHARACTERS
010400     DATA RECORD IS RPTWORK-RECORD.
010500     COPY "C:\Copybooks\RptWork.cpy".
010600*-----------------------------------------------------------------
010700 WORKING-STORAGE             SECTION.
010710*-----------------------------------------------------------------
010720*    EDITED OPENING-BALANCE AMOUNT FOR THE CREATE-HISTORY TEXT --
010730*    A STANDALONE EDIT FIELD, NOT PART OF ANY RECORD, SO IT GETS
010740*    ITS OWN 77-LEVEL.
010750 77  WS-AMOUNT-EDIT              PIC Z(8)9.99.
010800*-----------------------------------------------------------------
010900*    ONE OCCURRENCE PER MASTER ROW READ AT START OF RUN.  THE
011000*    WHOLE FILE IS LOADED BEFORE THE FIRST SIGN-UP RECORD IS
011100*    VALIDATED SINCE USERID-UNIQUE AND ACCOUNT-ID-UNIQUE BOTH
011200*    HAVE TO SEE EVERY EXISTING ROW, NOT JUST THE NEXT ONE.
011300 01  WS-ACCT-TABLE-CONTROL.
011400     05  WS-ACCT-TABLE-COUNT     PIC 9(05) COMP VALUE ZERO.
011500     05  WS-ACCT-TABLE OCCURS 2000 TIMES
011600             INDEXED BY WS-ACCT-IX.
011700         COPY "C:\Copybooks\AcctMast.cpy"
011800           REPLACING ==ACCT-MASTER-RECORD==
011850             BY ==WS-ACCT-ENTRY==
011900           ==ACCT-FULL-NAME-VIEW==
011950             BY ==WS-ACCT-FULL-NAME-VIEW==
012000           ==ACCT-ID-NUMERIC-VIEW==
012050             BY ==WS-ACCT-ID-NUMERIC-VIEW==.
012060     05  FILLER                  PIC X(04).
012100 01  SWITCHES-AND-COUNTERS.
012200     05  MASTER-EOF-SW           PIC X(01) VALUE "N".
012300         88  MASTER-EOF                   VALUE "Y".
012400     05  SIGNUP-EOF-SW           PIC X(01) VALUE "N".
012500         88  SIGNUP-EOF                   VALUE "Y".
012600     05  WS-USERID-FOUND-SW      PIC X(01).
012700         88  WS-USERID-FOUND              VALUE "Y".
012800     05  WS-PASSWORD-OK-SW       PIC X(01).
012900         88  WS-PASSWORD-OK                VALUE "Y".
013000     05  WS-ID-COLLISION-SW      PIC X(01).
013100         88  WS-ID-COLLISION               VALUE "Y".
013200     05  WS-SIGNUP-READ-CNT      PIC 9(05) COMP VALUE ZERO.
013300     05  WS-SIGNUP-ACCEPT-CNT    PIC 9(05) COMP VALUE ZERO.
013400     05  WS-SIGNUP-REJECT-CNT    PIC 9(05) COMP VALUE ZERO.
013500     05  WS-CHAR-POS             PIC 9(02) COMP VALUE ZERO.
013600     05  WS-CHAR                 PIC X(01).
013700     05  WS-SYMBOL-POS           PIC 9(02) COMP VALUE ZERO.
013800     05  WS-USERID-LENGTH        PIC 9(02) COMP VALUE ZERO.
013900     05  WS-PASSWORD-LENGTH      PIC 9(02) COMP VALUE ZERO.
013950     05  FILLER                  PIC X(04).
014000*    PASSWORD RULE 88-LEVELS -- FOUR CLASS FLAGS SCANNED ONE
014100*    CHARACTER AT A TIME SINCE THIS COMPILER HAS NO REGEX VERB.
014200 01  WS-PASSWORD-CLASS-FLAGS.
014300     05  WS-HAS-DIGIT-SW         PIC X(01) VALUE "N".
014400         88  WS-HAS-DIGIT                  VALUE "Y".
014500     05  WS-HAS-LOWER-SW         PIC X(01) VALUE "N".
014600         88  WS-HAS-LOWER                  VALUE "Y".
014700     05  WS-HAS-UPPER-SW         PIC X(01) VALUE "N".
014800         88  WS-HAS-UPPER                  VALUE "Y".
014900     05  WS-HAS-SYMBOL-SW        PIC X(01) VALUE "N".
015000         88  WS-HAS-SYMBOL                 VALUE "Y".
015100     05  WS-HAS-SPACE-SW         PIC X(01) VALUE "N".
015200         88  WS-HAS-SPACE                  VALUE "Y".
015250     05  FILLER                  PIC X(04).
015300*    THE NINE NON-ALPHANUMERIC SYMBOLS ACCEPTED BY RULE 4.
015400 01  WS-SYMBOL-TABLE.
015500     05  FILLER                  PIC X(09) VALUE "@#$%^&-+=".
015600     05  FILLER                  PIC X(01) VALUE "(".
015700     05  FILLER                  PIC X(01) VALUE ")".
015800 01  WS-SYMBOL-REDEF REDEFINES WS-SYMBOL-TABLE.
015900     05  WS-SYMBOL-CHAR          PIC X(01) OCCURS 11 TIMES.
016000*    DETERMINISTIC ACCOUNT-ID ALLOCATOR -- SEE CR-1188 ABOVE.
016100 01  WS-ID-GENERATOR.
016200     05  WS-NEXT-ACCT-ID-SEED    PIC 9(10) COMP VALUE 1000000000.
016300     05  WS-NEW-ACCT-ID-NUM      PIC 9(10).
016400     05  WS-NEW-ACCT-ID          PIC X(10).
016405     05  FILLER                  PIC X(05).
016410*    ALTERNATE VIEW -- THE SEED AS TWO HALVES, USED BY THE
016420*    AUDIT TRACE WHEN A COLLISION RUN HAS TO BE EXPLAINED TO
016430*    THE HELP DESK (HOW FAR THE SEED ADVANCED THAT DAY).
016440 01  WS-ID-GENERATOR-TRACE-VIEW REDEFINES WS-ID-GENERATOR.
016450     05  WS-SEED-HALF-1          PIC X(05).
016460     05  WS-SEED-HALF-2          PIC X(05).
016470     05  FILLER                  PIC X(10).
016500 01  WS-BALANCE-CALC-LINK.
016600     05  LS-OPERATION            PIC X(01).
016700     05  LS-OLD-BALANCE          PIC S9(9)V99 COMP-3.
016800     05  LS-AMOUNT               PIC S9(9)V99 COMP-3.
016900     05  LS-NEW-BALANCE          PIC S9(9)V99 COMP-3.
016950     05  FILLER                  PIC X(05).
017000 01  WS-CURRENT-DATE.
017100     05  WS-CUR-YEAR             PIC 9(04).
017200     05  WS-CUR-MONTH            PIC 9(02).
017300     05  WS-CUR-DAY              PIC 9(02).
017400*    ALTERNATE VIEW OF THE SYSTEM CLOCK DATE -- SPLITS THE
017500*    8-BYTE ACCEPT-FROM-DATE RESULT INTO TWO 4-BYTE HALVES FOR
017600*    THE AUDIT TRACE DISPLAY IN 300-DISPLAY-END-OF-JOB.
017700 01  WS-CURRENT-DATE-HALVES REDEFINES WS-CURRENT-DATE.
017800     05  WS-CUR-DATE-HALF-1      PIC X(04).
017900     05  WS-CUR-DATE-HALF-2      PIC X(04).
018000 01  WS-CURRENT-TIME.
018100     05  WS-CUR-HH               PIC 9(02).
018200     05  WS-CUR-MM               PIC 9(02).
018300     05  WS-CUR-SS               PIC 9(02).
018400     05  FILLER                  PIC 9(04).
018500 01  WS-HIST-DATE-OUT            PIC X(10).
018600 01  WS-HIST-TIME-OUT            PIC X(08).
018700******************************************************************
018800 PROCEDURE                   DIVISION.
018900*-----------------------------------------------------------------
019000* MAIN PROCEDURE
019100*-----------------------------------------------------------------
019200 100-RUN-ACCOUNT-SIGNUP.
019300     PERFORM 200-LOAD-ACCOUNT-MASTER
019400         THRU 200-LOAD-ACCOUNT-MASTER-EXIT.
019500     PERFORM 200-PROCESS-SIGNUP-FILE
019600         THRU 200-PROCESS-SIGNUP-FILE-EXIT
019700         UNTIL SIGNUP-EOF.
019800     PERFORM 200-TERMINATE-ACCOUNT-SIGNUP
019900         THRU 200-TERMINATE-ACCOUNT-SIGNUP-EXIT.
020000     STOP RUN.
020100******************************************************************
020200* OPEN ALL FILES, READ THE CURRENT MASTER IN FULL INTO THE
020300* WORKING-STORAGE TABLE, AND COPY EACH ROW STRAIGHT THROUGH TO
020400* THE EXTENDED MASTER SO UNCHANGED ACCOUNTS SURVIVE THE RUN.
020500*-----------------------------------------------------------------
020600 200-LOAD-ACCOUNT-MASTER.
020700     PERFORM 300-OPEN-ALL-FILES.
020800     PERFORM 300-READ-ACCT-MASTER-IN.
020900     PERFORM 300-BUILD-TABLE-ENTRY
021000         UNTIL MASTER-EOF.
021100     GO TO 200-LOAD-ACCOUNT-MASTER-EXIT.
021200 200-LOAD-ACCOUNT-MASTER-EXIT.
021300     EXIT.
021400*-----------------------------------------------------------------
021500* ONE SIGN-UP RECORD AT A TIME -- VALIDATE, THEN EITHER ACCEPT
021600* THE NEW ACCOUNT OR REJECT THE WHOLE SIGN-UP WITH NO FILE
021700* CHANGES AT ALL, MATCHING THE ORIGINAL addUserToUserLoginInfo
021800* RETURNING FALSE BEHAVIOR.
021900*-----------------------------------------------------------------
022000 200-PROCESS-SIGNUP-FILE.
022100     PERFORM 300-READ-SIGNUP-FILE-IN.
022200     IF SIGNUP-EOF
022300         GO TO 200-PROCESS-SIGNUP-FILE-EXIT.
022400     ADD 1 TO WS-SIGNUP-READ-CNT.
022500     PERFORM 300-VALIDATE-USERID-UNIQUE.
022600     PERFORM 300-VALIDATE-PASSWORD-RULE.
022700     IF WS-USERID-FOUND OR NOT WS-PASSWORD-OK
022800         PERFORM 300-REJECT-SIGNUP
022900     ELSE
023000         PERFORM 300-GENERATE-ACCOUNT-ID
023100             THRU 300-GENERATE-ACCOUNT-ID-EXIT
023200         PERFORM 300-ACCEPT-NEW-ACCOUNT
023300     END-IF.
023400     GO TO 200-PROCESS-SIGNUP-FILE-EXIT.
023500 200-PROCESS-SIGNUP-FILE-EXIT.
023600     EXIT.
023700*-----------------------------------------------------------------
023800* CLOSE ALL FILES AND DISPLAY THE END-OF-JOB MESSAGE.
023900*-----------------------------------------------------------------
024000 200-TERMINATE-ACCOUNT-SIGNUP.
024100     PERFORM 300-CLOSE-ALL-FILES.
024200     PERFORM 300-DISPLAY-END-OF-JOB.
024300     GO TO 200-TERMINATE-ACCOUNT-SIGNUP-EXIT.
024400 200-TERMINATE-ACCOUNT-SIGNUP-EXIT.
024500     EXIT.
024600******************************************************************
024700 300-OPEN-ALL-FILES.
024800     OPEN    INPUT   ACCT-MASTER-IN
024900             INPUT   SIGNUP-FILE-IN
025000             OUTPUT  ACCT-MASTER-OUT
025100             OUTPUT  ACCT-HIST-OUT
025200             OUTPUT  RPTWORK-OUT.
025300*-----------------------------------------------------------------
025400 300-READ-ACCT-MASTER-IN.
025500     READ ACCT-MASTER-IN
025600             AT END      MOVE "Y" TO MASTER-EOF-SW.
025700*-----------------------------------------------------------------
025800* COPY THE ROW INTO THE TABLE AND OUT TO THE EXTENDED MASTER,
025900* THEN READ THE NEXT ROW.
026000*-----------------------------------------------------------------
026100 300-BUILD-TABLE-ENTRY.
026200     ADD 1 TO WS-ACCT-TABLE-COUNT.
026300     SET WS-ACCT-IX TO WS-ACCT-TABLE-COUNT.
026400     MOVE ACCT-MASTER-RECORD-IN TO WS-ACCT-ENTRY (WS-ACCT-IX).
026500     WRITE ACCT-MASTER-RECORD-OUT FROM ACCT-MASTER-RECORD-IN.
026600     PERFORM 300-READ-ACCT-MASTER-IN.
026700*-----------------------------------------------------------------
026800 300-READ-SIGNUP-FILE-IN.
026900     READ SIGNUP-FILE-IN
027000             AT END      MOVE "Y" TO SIGNUP-EOF-SW.
027100*-----------------------------------------------------------------
027200* BUSINESS RULE 5 -- USERID MUST BE UNIQUE AND CONTAIN NO
027300* EMBEDDED SPACE.  FIND-USERID-LENGTH FIRST SO THE SPACE SCAN
027400* ONLY LOOKS AT THE TYPED-IN CHARACTERS, NOT THE TRAILING PAD.
027500*-----------------------------------------------------------------
027600 300-VALIDATE-USERID-UNIQUE.
027700     MOVE "N" TO WS-USERID-FOUND-SW.
027800     PERFORM 400-FIND-USERID-LENGTH.
027900     IF WS-USERID-LENGTH = ZERO
028000         MOVE "Y" TO WS-USERID-FOUND-SW
028100     ELSE
028200         PERFORM 400-SCAN-USERID-FOR-SPACE
028300             VARYING WS-CHAR-POS FROM 1 BY 1
028400             UNTIL WS-CHAR-POS >= WS-USERID-LENGTH
028500         IF WS-ACCT-TABLE-COUNT > 0
028600             SEARCH WS-ACCT-ENTRY
028700                 AT END
028800                     CONTINUE
028900                 WHEN ACCT-USER-ID (WS-ACCT-IX) = SU-USER-ID
029000                     MOVE "Y" TO WS-USERID-FOUND-SW
029100             END-SEARCH
029200         END-IF
029300     END-IF.
029400*-----------------------------------------------------------------
029500* REVERSE SCAN FOR THE LAST NON-SPACE CHARACTER -- NO INTRINSIC
029600* FUNCTIONS ON THIS COMPILER, SO LENGTH IS FOUND BY HAND.
029700*-----------------------------------------------------------------
029800 400-FIND-USERID-LENGTH.
029900     MOVE 20 TO WS-CHAR-POS.
030000     MOVE ZERO TO WS-USERID-LENGTH.
030100     PERFORM 410-TEST-USERID-CHAR
030200         VARYING WS-CHAR-POS FROM 20 BY -1
030300         UNTIL WS-CHAR-POS = ZERO OR WS-USERID-LENGTH NOT = ZERO.
030400*-----------------------------------------------------------------
030500 410-TEST-USERID-CHAR.
030600     IF SU-USER-ID (WS-CHAR-POS:1) NOT = " "
030700         MOVE WS-CHAR-POS TO WS-USERID-LENGTH
030800     END-IF.
030900*-----------------------------------------------------------------
031000 400-SCAN-USERID-FOR-SPACE.
031100     IF SU-USER-ID (WS-CHAR-POS:1) = " "
031200         MOVE "Y" TO WS-USERID-FOUND-SW
031300     END-IF.
031400*-----------------------------------------------------------------
031500* BUSINESS RULE 4 -- PASSWORD IS 8-20 CHARACTERS, NO EMBEDDED
031600* SPACE, AT LEAST ONE DIGIT, ONE LOWER-CASE, ONE UPPER-CASE AND
031700* ONE SYMBOL FROM @ # $ % ^ & - + = ( ).  SCANNED CHARACTER BY
031800* CHARACTER BECAUSE THIS COMPILER HAS NO REGULAR-EXPRESSION
031900* VERB.
032000*-----------------------------------------------------------------
032100 300-VALIDATE-PASSWORD-RULE.
032200     MOVE "N" TO WS-HAS-DIGIT-SW WS-HAS-LOWER-SW WS-HAS-UPPER-SW
032300                 WS-HAS-SYMBOL-SW WS-HAS-SPACE-SW.
032400     PERFORM 400-FIND-PASSWORD-LENGTH.
032500     IF WS-PASSWORD-LENGTH > ZERO
032600         PERFORM 400-SCAN-PASSWORD-CHAR
032700             VARYING WS-CHAR-POS FROM 1 BY 1
032800             UNTIL WS-CHAR-POS > WS-PASSWORD-LENGTH
032900     END-IF.
033000     IF WS-PASSWORD-LENGTH >= 8 AND WS-PASSWORD-LENGTH <= 20
033100             AND WS-HAS-DIGIT AND WS-HAS-LOWER AND WS-HAS-UPPER
033200             AND WS-HAS-SYMBOL AND NOT WS-HAS-SPACE
033300         MOVE "Y" TO WS-PASSWORD-OK-SW
033400     ELSE
033500         MOVE "N" TO WS-PASSWORD-OK-SW
033600     END-IF.
033700*-----------------------------------------------------------------
033800 400-FIND-PASSWORD-LENGTH.
033900     MOVE ZERO TO WS-PASSWORD-LENGTH.
034000     PERFORM 410-TEST-PASSWORD-CHAR
034100         VARYING WS-CHAR-POS FROM 20 BY -1
034200         UNTIL WS-CHAR-POS = ZERO OR WS-PASSWORD-LENGTH NOT = ZERO.
034300*-----------------------------------------------------------------
034400 410-TEST-PASSWORD-CHAR.
034500     IF SU-PASSWORD (WS-CHAR-POS:1) NOT = " "
034600         MOVE WS-CHAR-POS TO WS-PASSWORD-LENGTH
034700     END-IF.
034800*-----------------------------------------------------------------
034900* ONE CHARACTER OF THE PASSWORD -- CLASSIFY IT AND SET THE
035000* MATCHING 88-LEVEL FLAG.  THE SYMBOL TEST WALKS THE ELEVEN-
035100* ENTRY WS-SYMBOL-CHAR TABLE RATHER THAN A RANGE TEST SINCE THE
035200* ACCEPTED SYMBOLS ARE NOT CONTIGUOUS IN THE COLLATING SEQUENCE.
035300*-----------------------------------------------------------------
035400 400-SCAN-PASSWORD-CHAR.
035500     MOVE SU-PASSWORD (WS-CHAR-POS:1) TO WS-CHAR.
035600     EVALUATE TRUE
035700         WHEN WS-CHAR = " "
035800             MOVE "Y" TO WS-HAS-SPACE-SW
035900         WHEN WS-CHAR >= "0" AND WS-CHAR <= "9"
036000             MOVE "Y" TO WS-HAS-DIGIT-SW
036100         WHEN WS-CHAR >= "a" AND WS-CHAR <= "z"
036200             MOVE "Y" TO WS-HAS-LOWER-SW
036300         WHEN WS-CHAR >= "A" AND WS-CHAR <= "Z"
036400             MOVE "Y" TO WS-HAS-UPPER-SW
036500         WHEN OTHER
036600             PERFORM 410-TEST-PASSWORD-SYMBOL
036700                 VARYING WS-SYMBOL-POS FROM 1 BY 1
036800                 UNTIL WS-SYMBOL-POS > 11
036900     END-EVALUATE.
037000*-----------------------------------------------------------------
037100 410-TEST-PASSWORD-SYMBOL.
037200     IF WS-CHAR = WS-SYMBOL-CHAR (WS-SYMBOL-POS)
037300         MOVE "Y" TO WS-HAS-SYMBOL-SW
037400     END-IF.
037500*-----------------------------------------------------------------
037600* BUSINESS RULE 6 -- GENERATE A 10-DIGIT NUMERIC ID THAT DOES
037700* NOT COLLIDE WITH ANY ID ALREADY ON THE TABLE.  A SEQUENTIAL
037800* ALLOCATOR SUBSTITUTES FOR Math.random() -- SEE CR-1188.
037900*-----------------------------------------------------------------
038000 300-GENERATE-ACCOUNT-ID.
038100     MOVE "Y" TO WS-ID-COLLISION-SW.
038200     PERFORM 400-TRY-NEXT-ACCOUNT-ID
038300         UNTIL NOT WS-ID-COLLISION.
038400     MOVE WS-NEW-ACCT-ID-NUM TO WS-NEW-ACCT-ID.
038500     GO TO 300-GENERATE-ACCOUNT-ID-EXIT.
038600 300-GENERATE-ACCOUNT-ID-EXIT.
038700     EXIT.
038800*-----------------------------------------------------------------
038900 400-TRY-NEXT-ACCOUNT-ID.
039000     MOVE WS-NEXT-ACCT-ID-SEED TO WS-NEW-ACCT-ID-NUM.
039100     MOVE "N" TO WS-ID-COLLISION-SW.
039200     IF WS-ACCT-TABLE-COUNT > 0
039300         SEARCH WS-ACCT-ENTRY
039400             AT END
039500                 CONTINUE
039600             WHEN ACCT-ID-NUMERIC (WS-ACCT-IX) = WS-NEW-ACCT-ID-NUM
039700                 MOVE "Y" TO WS-ID-COLLISION-SW
039800         END-SEARCH
039900     END-IF.
040000     ADD 1 TO WS-NEXT-ACCT-ID-SEED.
040100*-----------------------------------------------------------------
040200* ACCEPT THE NEW ACCOUNT -- APPEND TO THE TABLE, WRITE THE
040300* EXTENDED MASTER ROW, CALL BALANCE-CALC TO POST THE OPENING
040400* BALANCE, WRITE THE FIRST HISTORY LINE, AND THE REPORT LINE.
040500*-----------------------------------------------------------------
040600 300-ACCEPT-NEW-ACCOUNT.
040700     ADD 1 TO WS-ACCT-TABLE-COUNT.
040800     SET WS-ACCT-IX TO WS-ACCT-TABLE-COUNT.
040900     INITIALIZE WS-ACCT-ENTRY (WS-ACCT-IX).
041000     MOVE WS-NEW-ACCT-ID        TO ACCT-ID (WS-ACCT-IX).
041100     MOVE SU-USER-ID            TO ACCT-USER-ID (WS-ACCT-IX).
041200     MOVE SU-PASSWORD           TO ACCT-PASSWORD (WS-ACCT-IX).
041300     MOVE SU-FIRST-NAME         TO ACCT-FIRST-NAME (WS-ACCT-IX).
041400     MOVE SU-LAST-NAME          TO ACCT-LAST-NAME (WS-ACCT-IX).
041500     MOVE SU-ACCOUNT-TYPE       TO ACCT-TYPE (WS-ACCT-IX).
041600     SET ACCT-STATUS-ACTIVE (WS-ACCT-IX) TO TRUE.
041700     MOVE "C"                   TO LS-OPERATION.
041800     MOVE ZERO                  TO LS-OLD-BALANCE.
041900     MOVE SU-OPENING-BALANCE    TO LS-AMOUNT.
042000     CALL "BalanceCalc" USING WS-BALANCE-CALC-LINK.
042100     MOVE LS-NEW-BALANCE        TO ACCT-BALANCE (WS-ACCT-IX).
042200     MOVE WS-ACCT-ENTRY (WS-ACCT-IX) TO ACCT-MASTER-RECORD-OUT.
042300     WRITE ACCT-MASTER-RECORD-OUT.
042400     PERFORM 300-WRITE-CREATE-HISTORY.
042500     ADD 1 TO WS-SIGNUP-ACCEPT-CNT.
042600     PERFORM 300-WRITE-SIGNUP-REPORT-LINE.
042700*-----------------------------------------------------------------
042800 300-WRITE-CREATE-HISTORY.
042900     PERFORM 300-OBTAIN-TIMESTAMP.
043000     MOVE WS-NEW-ACCT-ID        TO HIST-ACCT-ID.
043100     MOVE WS-HIST-DATE-OUT      TO HIST-DATE.
043200     MOVE WS-HIST-TIME-OUT      TO HIST-TIME.
043250     MOVE SU-OPENING-BALANCE    TO WS-AMOUNT-EDIT.
043300     STRING SU-ACCOUNT-TYPE DELIMITED BY SPACE
043400             " ACCOUNT (" DELIMITED BY SIZE
043500             WS-NEW-ACCT-ID DELIMITED BY SIZE
043600             ") CREATED $"  DELIMITED BY SIZE
043650             WS-AMOUNT-EDIT DELIMITED BY SIZE
043700             INTO HIST-TYPE
043800     END-STRING.
043900     MOVE LS-NEW-BALANCE        TO HIST-NEW-BALANCE.
044000     WRITE ACCT-HIST-RECORD.
044100*-----------------------------------------------------------------
044200 300-OBTAIN-TIMESTAMP.
044300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
044400     ACCEPT WS-CURRENT-TIME FROM TIME.
044500     STRING WS-CUR-DAY   DELIMITED BY SIZE
044600             "/"         DELIMITED BY SIZE
044700             WS-CUR-MONTH DELIMITED BY SIZE
044800             "/"         DELIMITED BY SIZE
044900             WS-CUR-YEAR DELIMITED BY SIZE
045000             INTO WS-HIST-DATE-OUT
045100     END-STRING.
045200     STRING WS-CUR-HH DELIMITED BY SIZE
045300             ":"       DELIMITED BY SIZE
045400             WS-CUR-MM DELIMITED BY SIZE
045500             ":"       DELIMITED BY SIZE
045600             WS-CUR-SS DELIMITED BY SIZE
045700             INTO WS-HIST-TIME-OUT
045800     END-STRING.
045900*-----------------------------------------------------------------
046000* REJECT THE SIGN-UP -- NO MASTER OR HISTORY CHANGE, ONLY THE
046100* FAILED REPORT LINE (NO ACCOUNT EXISTS YET SO THE USERID GOES
046200* IN RW-ACCT-ID'S FIRST TEN BYTES FOR TRACEABILITY).
046300*-----------------------------------------------------------------
046400 300-REJECT-SIGNUP.
046500     ADD 1 TO WS-SIGNUP-REJECT-CNT.
046600     MOVE SPACES TO RPTWORK-RECORD.
046700     MOVE SU-USER-ID (1:10)     TO RW-ACCT-ID.
046800     MOVE "N"                   TO RW-CODE.
046900     MOVE "FAILED "             TO RW-RESULT.
047000     MOVE ZERO                  TO RW-BALANCE.
047100     MOVE SU-OPENING-BALANCE    TO RW-AMOUNT.
047200     MOVE " "                   TO RW-AMOUNT-DIR.
047300     WRITE RPTWORK-RECORD.
047400*-----------------------------------------------------------------
047500 300-WRITE-SIGNUP-REPORT-LINE.
047600     MOVE SPACES TO RPTWORK-RECORD.
047700     MOVE WS-NEW-ACCT-ID        TO RW-ACCT-ID.
047800     MOVE "N"                   TO RW-CODE.
047900     MOVE "SUCCESS"             TO RW-RESULT.
048000     MOVE LS-NEW-BALANCE        TO RW-BALANCE.
048100     MOVE ZERO                  TO RW-AMOUNT.
048200     MOVE " "                   TO RW-AMOUNT-DIR.
048300     WRITE RPTWORK-RECORD.
048400*-----------------------------------------------------------------
048500 300-DISPLAY-END-OF-JOB.
048600     DISPLAY "ACCOUNT-SIGNUP COMPLETED -- READ "
048700             WS-SIGNUP-READ-CNT " ACCEPTED " WS-SIGNUP-ACCEPT-CNT
048800             " REJECTED " WS-SIGNUP-REJECT-CNT.
048900*-----------------------------------------------------------------
049000 300-CLOSE-ALL-FILES.
049100     CLOSE   ACCT-MASTER-IN
049200             SIGNUP-FILE-IN
049300             ACCT-MASTER-OUT
049400             ACCT-HIST-OUT
049500             RPTWORK-OUT.
