000100******************************************************************
000200* THIS PROGRAM IS TO PRINT THE DAILY ACCOUNT TRANSACTION REPORT.
000300*
000400* USED FILE
000500*    - REPORT WORK FILE (LINE SEQUENTIAL): RPTWORK
000600*    - ACCOUNT REPORT FILE : RPTOUT
000700*
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 ACCOUNT-REPORT.
001200 AUTHOR.                     NADIA CHUBAREV.
001300 INSTALLATION.               RETAIL BANKING SYSTEMS.
001400 DATE-WRITTEN.               JULY 21, 1998.
001500 DATE-COMPILED.
001600 SECURITY.                   UNCLASSIFIED.
001700*-----------------------------------------------------------------
001800*  CHANGE LOG
001900*-----------------------------------------------------------------
002000*  DATE       BY    REQUEST    DESCRIPTION
002100*  ---------  ----  ---------  ---------------------------------
002200*  07/21/98   NC    CR-1163    ORIGINAL PROGRAM.  REPLACES THE
002300*                              OLD INVENTORY/REORDER REPORT PAIR
002400*                              WITH A SINGLE REPORT READ FROM
002500*                              RPTWORK, SINCE ACCOUNT-SIGNUP AND
002600*                              ACCOUNT-TRANSACTION BOTH FEED THE
002700*                              SAME DAILY REPORT NOW.
002800*  09/03/98   KD    CR-1188    ADDED THE FIVE TOTAL LINES AT THE
002900*                              FOOT OF THE REPORT (300-ACCUMULATE
003000*                              -TOTALS, 300-PRINT-REPORT-TOTALS).
003100*                              TRANSFER RECORDS COUNT TOWARD BOTH
003200*                              THE DEPOSIT AND WITHDRAWAL TOTALS.
003300*  10/19/98   ESV   CR-1199    CHANGED THE PAGE-SKIP INTERVAL
003400*                              FROM 10 LINES TO 15 -- THE DAILY
003500*                              RUN WAS BURNING TOO MANY PAGES ON
003600*                              THE LINE PRINTER.
003700*  02/14/99   BSK   Y2K-0042   NO DATE FIELDS CARRIED FORWARD ON
003800*                              THIS REPORT EXCEPT THE RUN DATE IN
003900*                              THE TITLE LINE, WHICH IS ALREADY
004000*                              4-DIGIT YEAR.  NO CHANGE REQUIRED.
004050*  05/02/05   NC    CR-1389    RESTYLED THE THREE 200-LEVEL
004060*                              PARAGRAPHS (INITIATE/PRINT/
004070*                              TERMINATE) TO THE PERFORM...THRU
004080*                              AND GO TO EXIT-PARAGRAPH PATTERN
004090*                              USED IN ACCOUNT-SIGNUP AND ACCOUNT-
004095*                              TRANSACTION, FOR CONSISTENCY ACROSS
004098*                              THE DAILY JOB STREAM.
004100*-----------------------------------------------------------------
004200******************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            WHATEVER-PC.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*-----------------------------------------------------------------
005000 INPUT-OUTPUT                SECTION.
005100 FILE-CONTROL.
005200     SELECT  RPTWORK-IN
005300             ASSIGN TO "RPTWORK"
005400             ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT  ACCOUNT-REPORT-OUT
005600             ASSIGN TO "RPTOUT"
005700             ORGANIZATION IS LINE SEQUENTIAL.
005800******************************************************************
005900 DATA                        DIVISION.
006000*-----------------------------------------------------------------
006100 FILE                        SECTION.
006200 FD  RPTWORK-IN
006300     RECORD CONTAINS 40 CHARACTERS
006400     DATA RECORD IS RPTWORK-RECORD.
006500     COPY "C:\Copybooks\RptWork.cpy".
006600 FD  ACCOUNT-REPORT-OUT
006700     RECORD CONTAINS 80 CHARACTERS
006800     DATA RECORD IS ACCOUNT-REPORT-LINE.
006900 01  ACCOUNT-REPORT-LINE         PIC X(80).
007000*-----------------------------------------------------------------
007100 WORKING-STORAGE             SECTION.
007200*-----------------------------------------------------------------
007300*    THIS RECORD IS FOR GETTING THE NAME OF THE DAY FOR THE
007400*    REPORT TITLE LINE.
007500 01  DAY-RECORD.
007600     05  FILLER              PIC X(09) VALUE "MONDAY".
007700     05  FILLER              PIC X(09) VALUE "TUESDAY".
007800     05  FILLER              PIC X(09) VALUE "WEDNESDAY".
007900     05  FILLER              PIC X(09) VALUE "THURSDAY".
008000     05  FILLER              PIC X(09) VALUE "FRIDAY".
008100     05  FILLER              PIC X(09) VALUE "SATURDAY".
008200     05  FILLER              PIC X(09) VALUE "SUNDAY".
008300 01  DAY-TABLE               REDEFINES DAY-RECORD.
008400     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
008500*    THIS RECORD IS FOR PRINTING THE TITLE OF THE REPORT.
008600 01  REPORT-TITLE-LINE.
008700     05  FILLER              PIC X(09) VALUE SPACES.
008800     05  FILLER              PIC X(28)
008900                             VALUE "BANK OF MARVEL UNIVERSE -- (".
009000     05  DAY-NAME            PIC X(10).
009100     05  DSP-DATE.
009200         10  DSP-YEAR        PIC 9(04).
009300         10  FILLER          PIC X(01) VALUE "/".
009400         10  DSP-MONTH       PIC 9(02).
009500         10  FILLER          PIC X(01) VALUE "/".
009600         10  DSP-DAY         PIC 9(02).
009700     05  FILLER              PIC X(01) VALUE ")".
009800*    THIS RECORD IS FOR PRINTING THE SUBTITLE OF THE REPORT.
009900 01  REPORT-SUBTITLE-LINE.
010000     05  FILLER              PIC X(09) VALUE SPACES.
010100     05  FILLER              PIC X(32)
010150             VALUE "DAILY ACCOUNT TRANSACTION REPORT".
010300*    THIS RECORD IS FOR PRINTING THE COLUMN HEADER OF THE REPORT.
010400 01  REPORT-HEADER-LINE.
010500     05  FILLER              PIC X(01) VALUE SPACES.
010600     05  FILLER              PIC X(12) VALUE "ACCOUNT ID".
010700     05  FILLER              PIC X(04) VALUE "OP".
010800     05  FILLER              PIC X(09) VALUE "RESULT".
010900     05  FILLER              PIC X(14) VALUE "BALANCE".
011000*    THIS RECORD IS FOR PRINTING ONE DETAIL LINE OF THE REPORT.
011100 01  REPORT-DETAIL-LINE.
011200     05  FILLER              PIC X(01) VALUE SPACES.
011300     05  RPT-ACCT-ID-O       PIC X(10).
011400     05  FILLER              PIC X(02) VALUE SPACES.
011500     05  RPT-CODE-O          PIC X(01).
011600     05  FILLER              PIC X(03) VALUE SPACES.
011700     05  RPT-RESULT-O        PIC X(07).
011800     05  FILLER              PIC X(03) VALUE SPACES.
011900     05  RPT-BALANCE-O       PIC -ZZZZZZZ9.99.
011950*    ALTERNATE VIEW -- THE WHOLE DETAIL LINE AS ONE FIELD,
011960*    USED BY 300-PRINT-DETAIL-LINE'S COLUMN-ALIGNMENT CHECK
011970*    WHEN THE PRINTER SPACING CHART IS BEING VERIFIED.
011980 01  REPORT-DETAIL-LINE-RAW-VIEW REDEFINES REPORT-DETAIL-LINE.
011990     05  RPT-DETAIL-TEXT     PIC X(27).
012000*    THIS RECORD IS FOR PRINTING ONE OF THE FIVE TOTAL LINES.
012100 01  REPORT-TOTAL-LINE.
012200     05  FILLER              PIC X(02) VALUE SPACES.
012300     05  TOTAL-CAPTION-O     PIC X(30).
012400     05  TOTAL-AMOUNT-O      PIC -ZZZZZZZZ9.99.
012500     05  TOTAL-COUNT-O       PIC ZZZZ9.
012600 01  SWITCHES-AND-COUNTERS.
012700     05  RPTWORK-EOF-SW      PIC X(01) VALUE "N".
012800         88  RPTWORK-EOF               VALUE "Y".
012900     05  WS-READ-CNT         PIC 9(05) COMP VALUE ZERO.
013000     05  WS-SUCCESS-CNT      PIC 9(05) COMP VALUE ZERO.
013100     05  WS-FAILED-CNT       PIC 9(05) COMP VALUE ZERO.
013200     05  WS-LINE-CNT         PIC 9(02) COMP VALUE ZERO.
013250     05  FILLER              PIC X(04).
013300 01  ACCUMULATORS.
013400     05  WS-TOTAL-DEPOSIT-AMT    PIC S9(9)V99 COMP-3 VALUE ZERO.
013500     05  WS-TOTAL-WITHDRAW-AMT   PIC S9(9)V99 COMP-3 VALUE ZERO.
013550     05  FILLER                  PIC X(06).
013600 01  WS-CURRENT-DATE.
013700     05  WS-CUR-YEAR         PIC 9(04).
013800     05  WS-CUR-MONTH        PIC 9(02).
013900     05  WS-CUR-DAY          PIC 9(02).
014000*    ALTERNATE VIEW OF THE RUN-DATE FIELD -- SAME HABIT AS THE
014100*    OTHER TWO PROGRAMS IN THIS JOB STREAM.
014200 01  WS-CURRENT-DATE-HALVES REDEFINES WS-CURRENT-DATE.
014300     05  WS-CUR-DATE-HALF-1  PIC X(04).
014400     05  WS-CUR-DATE-HALF-2  PIC X(04).
014500 01  WS-DAY-OF-WEEK          PIC 9(01).
014600******************************************************************
014700 PROCEDURE                   DIVISION.
014800*-----------------------------------------------------------------
014900* MAIN PROCEDURE
015000*-----------------------------------------------------------------
015100 100-PRINT-ACCOUNT-REPORT.
015200     PERFORM 200-INITIATE-ACCOUNT-REPORT
015210         THRU 200-INITIATE-ACCOUNT-REPORT-EXIT.
015300     PERFORM 200-PRINT-ACCOUNT-REPORT
015310         THRU 200-PRINT-ACCOUNT-REPORT-EXIT
015400         UNTIL RPTWORK-EOF.
015500     PERFORM 200-TERMINATE-ACCOUNT-REPORT
015510         THRU 200-TERMINATE-ACCOUNT-REPORT-EXIT.
015600     STOP RUN.
015700******************************************************************
015800 200-INITIATE-ACCOUNT-REPORT.
015900     PERFORM 300-OPEN-REPORT-FILES.
016000     PERFORM 300-READ-RPTWORK-FILE.
016100     PERFORM 300-PRINT-REPORT-TITLE.
016200     PERFORM 300-PRINT-REPORT-HEADER.
016210     GO TO 200-INITIATE-ACCOUNT-REPORT-EXIT.
016220 200-INITIATE-ACCOUNT-REPORT-EXIT.
016230     EXIT.
016300*-----------------------------------------------------------------
016400 200-PRINT-ACCOUNT-REPORT.
016500     IF WS-LINE-CNT > 15
016600         PERFORM 300-REPORT-PAGESKIP
016700     END-IF.
016800     PERFORM 300-PRINT-DETAIL-LINE.
016900     PERFORM 300-ACCUMULATE-TOTALS.
017000     PERFORM 300-READ-RPTWORK-FILE.
017010     GO TO 200-PRINT-ACCOUNT-REPORT-EXIT.
017020 200-PRINT-ACCOUNT-REPORT-EXIT.
017030     EXIT.
017100*-----------------------------------------------------------------
017200 200-TERMINATE-ACCOUNT-REPORT.
017300     PERFORM 300-PRINT-REPORT-TOTALS.
017400     PERFORM 300-CLOSE-REPORT-FILES.
017410     GO TO 200-TERMINATE-ACCOUNT-REPORT-EXIT.
017420 200-TERMINATE-ACCOUNT-REPORT-EXIT.
017430     EXIT.
017500******************************************************************
017600 300-OPEN-REPORT-FILES.
017700     OPEN    INPUT   RPTWORK-IN
017800             OUTPUT  ACCOUNT-REPORT-OUT.
017900*-----------------------------------------------------------------
018000 300-READ-RPTWORK-FILE.
018100     READ RPTWORK-IN
018200             AT END      MOVE "Y" TO RPTWORK-EOF-SW
018300             NOT AT END  ADD 1 TO WS-READ-CNT
018400                         ADD 1 TO WS-LINE-CNT.
018500*-----------------------------------------------------------------
018600 300-PRINT-REPORT-TITLE.
018700     ACCEPT  WS-CURRENT-DATE    FROM DATE YYYYMMDD.
018800     MOVE    WS-CUR-YEAR        TO DSP-YEAR.
018900     MOVE    WS-CUR-MONTH       TO DSP-MONTH.
019000     MOVE    WS-CUR-DAY         TO DSP-DAY.
019100     ACCEPT  WS-DAY-OF-WEEK     FROM DAY-OF-WEEK.
019200     MOVE    WEEKDAY (WS-DAY-OF-WEEK) TO DAY-NAME.
019300     WRITE   ACCOUNT-REPORT-LINE FROM REPORT-TITLE-LINE
019400             AFTER ADVANCING 1 LINES.
019500     WRITE   ACCOUNT-REPORT-LINE FROM REPORT-SUBTITLE-LINE
019600             AFTER ADVANCING 1 LINES.
019700*-----------------------------------------------------------------
019800 300-PRINT-REPORT-HEADER.
019900     WRITE   ACCOUNT-REPORT-LINE FROM REPORT-HEADER-LINE
020000             AFTER ADVANCING 2 LINES.
020100     MOVE    SPACES TO ACCOUNT-REPORT-LINE.
020200     WRITE   ACCOUNT-REPORT-LINE.
020300*-----------------------------------------------------------------
020400* AFTER PRINTING EVERY 15 DETAIL LINES, SKIP A PAGE -- SEE
020500* CR-1199 ABOVE.
020600*-----------------------------------------------------------------
020700 300-REPORT-PAGESKIP.
020800     PERFORM 400-PAGE-SKIP.
020900     PERFORM 300-PRINT-REPORT-HEADER.
021000     MOVE ZERO TO WS-LINE-CNT.
021100*-----------------------------------------------------------------
021200 300-PRINT-DETAIL-LINE.
021300     MOVE    RW-ACCT-ID      TO RPT-ACCT-ID-O.
021400     MOVE    RW-CODE         TO RPT-CODE-O.
021500     MOVE    RW-RESULT       TO RPT-RESULT-O.
021600     MOVE    RW-BALANCE      TO RPT-BALANCE-O.
021700     WRITE   ACCOUNT-REPORT-LINE FROM REPORT-DETAIL-LINE.
021800     IF RW-RESULT-SUCCESS
021900         ADD 1 TO WS-SUCCESS-CNT
022000     ELSE
022100         ADD 1 TO WS-FAILED-CNT
022200     END-IF.
022300*-----------------------------------------------------------------
022400* BUSINESS RULE -- A SUCCESSFUL TRANSFER (RW-AMOUNT-IS-TRANSFER)
022500* FEEDS THE SAME AMOUNT INTO BOTH THE DEPOSIT AND WITHDRAWAL
022600* TOTALS, SINCE ONE LEG RECEIVED THE MONEY AND THE OTHER LEG
022700* PAID IT OUT.
022800*-----------------------------------------------------------------
022900 300-ACCUMULATE-TOTALS.
023000     IF RW-RESULT-SUCCESS
023100         EVALUATE TRUE
023200             WHEN RW-AMOUNT-IS-DEPOSIT
023300                 ADD RW-AMOUNT TO WS-TOTAL-DEPOSIT-AMT
023400             WHEN RW-AMOUNT-IS-WITHDRAWAL
023500                 ADD RW-AMOUNT TO WS-TOTAL-WITHDRAW-AMT
023600             WHEN RW-AMOUNT-IS-TRANSFER
023700                 ADD RW-AMOUNT TO WS-TOTAL-DEPOSIT-AMT
023800                 ADD RW-AMOUNT TO WS-TOTAL-WITHDRAW-AMT
023900             WHEN OTHER
024000                 CONTINUE
024100         END-EVALUATE
024200     END-IF.
024300*-----------------------------------------------------------------
024400* THE FIVE TOTAL LINES REQUIRED AT THE FOOT OF THE REPORT.
024500*-----------------------------------------------------------------
024600 300-PRINT-REPORT-TOTALS.
024700     MOVE SPACES TO REPORT-TOTAL-LINE.
024800     MOVE "TOTAL TRANSACTIONS PROCESSED" TO TOTAL-CAPTION-O.
024900     MOVE ZERO TO TOTAL-AMOUNT-O.
025000     MOVE WS-READ-CNT TO TOTAL-COUNT-O.
025100     WRITE ACCOUNT-REPORT-LINE FROM REPORT-TOTAL-LINE
025200             AFTER ADVANCING 3 LINES.
025300     MOVE SPACES TO REPORT-TOTAL-LINE.
025400     MOVE "TOTAL SUCCEEDED" TO TOTAL-CAPTION-O.
025500     MOVE ZERO TO TOTAL-AMOUNT-O.
025600     MOVE WS-SUCCESS-CNT TO TOTAL-COUNT-O.
025700     WRITE ACCOUNT-REPORT-LINE FROM REPORT-TOTAL-LINE
025800             AFTER ADVANCING 1 LINES.
025900     MOVE SPACES TO REPORT-TOTAL-LINE.
026000     MOVE "TOTAL FAILED" TO TOTAL-CAPTION-O.
026100     MOVE ZERO TO TOTAL-AMOUNT-O.
026200     MOVE WS-FAILED-CNT TO TOTAL-COUNT-O.
026300     WRITE ACCOUNT-REPORT-LINE FROM REPORT-TOTAL-LINE
026400             AFTER ADVANCING 1 LINES.
026500     MOVE SPACES TO REPORT-TOTAL-LINE.
026600     MOVE "TOTAL DEPOSIT AMOUNT" TO TOTAL-CAPTION-O.
026700     MOVE WS-TOTAL-DEPOSIT-AMT TO TOTAL-AMOUNT-O.
026800     MOVE ZERO TO TOTAL-COUNT-O.
026900     WRITE ACCOUNT-REPORT-LINE FROM REPORT-TOTAL-LINE
027000             AFTER ADVANCING 1 LINES.
027100     MOVE SPACES TO REPORT-TOTAL-LINE.
027200     MOVE "TOTAL WITHDRAWAL AMOUNT" TO TOTAL-CAPTION-O.
027300     MOVE WS-TOTAL-WITHDRAW-AMT TO TOTAL-AMOUNT-O.
027400     MOVE ZERO TO TOTAL-COUNT-O.
027500     WRITE ACCOUNT-REPORT-LINE FROM REPORT-TOTAL-LINE
027600             AFTER ADVANCING 1 LINES.
027700*-----------------------------------------------------------------
027800 300-CLOSE-REPORT-FILES.
027900     CLOSE   RPTWORK-IN
028000             ACCOUNT-REPORT-OUT.
028100******************************************************************
028200 400-PAGE-SKIP.
028300     MOVE    SPACES      TO  ACCOUNT-REPORT-LINE.
028400     WRITE   ACCOUNT-REPORT-LINE   AFTER ADVANCING PAGE.
