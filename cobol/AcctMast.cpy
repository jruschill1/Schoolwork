000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  ACCTMAST                                     *
000400*   TITLE       :  ACCOUNT MASTER RECORD LAYOUT                 *
000500*   DESCRIPTION :  ONE ENTRY PER CUSTOMER ACCOUNT ON THE BANK   *
000600*                  OF MARVEL UNIVERSE ACCOUNT MASTER FILE.      *
000700*                  SHARED BY ACCOUNT-SIGNUP AND                 *
000800*                  ACCOUNT-TRANSACTION.  DO NOT CHANGE FIELD    *
000900*                  LENGTHS WITHOUT RE-RUNNING BOTH PROGRAMS     *
001000*                  AGAINST A FRESH MASTER -- RECORD LENGTH IS   *
001100*                  WIRED INTO THE FD IN BOTH PROGRAMS.          *
001200*                                                                *
001300******************************************************************
001400*  CHANGE LOG
001500*-----------------------------------------------------------------
001600*  DATE       BY    REQUEST    DESCRIPTION
001700*  ---------  ----  ---------  ---------------------------------
001800*  11/24/96   ASM   CR-0001    ORIGINAL INVENTORY MASTER LAYOUT.
001900*  03/02/98   BSK   CR-1140    RETIRED FOR BANK-OF-MARVEL ACCOUNT
002000*                              MASTER.  FIELDS RENUMBERED TO
002100*                              CARRY CUSTOMER ACCOUNT DATA IN
002200*                              PLACE OF PART/QUANTITY DATA.
002300*  04/18/98   ESV   CR-1140    ADDED ACCT-STATUS-BYTE AND THE
002400*                              88-LEVELS BELOW IT SO A CLOSED OR
002500*                              FROZEN ACCOUNT CAN BE FLAGGED
002600*                              WITHOUT A NEW FIELD EVERY TIME.
002700*  06/09/98   KD    CR-1188    ADDED ACCT-FULL-NAME-VIEW AND
002800*                              ACCT-ID-NUMERIC-VIEW REDEFINES FOR
002900*                              THE REPORT AND ID-GENERATOR WORK.
003000*  11/30/98   NC    CR-1210    WIDENED FILLER PAD TO ROUND THE
003100*                              RECORD OUT TO 100 BYTES FOR THE
003200*                              NEXT RELEASE'S HOLD-CODE FIELD.
003300*  02/14/99   BSK   Y2K-0042   CONFIRMED NO 2-DIGIT YEAR FIELDS
003400*                              ON THIS LAYOUT -- HIST-DATE IN
003500*                              ACCTHIST.CPY CARRIES THE DATE, NOT
003600*                              THIS RECORD.  NO CHANGE REQUIRED.
003650*  03/06/01   NC    CR-1244    WIDENED ACCT-TYPE FROM 2 TO 8 BYTES
003660*                              TO MATCH THE NEW SIGNUP-RECORD-IN
003670*                              ACCOUNT-TYPE FIELD.
003680*  09/14/01   NC    CR-1255    DROPPED THE ACCT-STATUS-CLOSED AND
003685*                              ACCT-STATUS-FROZEN 88-LEVELS ADDED BY
003690*                              CR-1140 -- NEITHER ACCOUNT-SIGNUP NOR
003692*                              ACCOUNT-TRANSACTION EVER SETS OR
003694*                              TESTS THEM, AND THE CLOSE/FREEZE
003696*                              FUNCTION WAS NEVER BUILT.  ACCT-
003698*                              STATUS-BYTE STAYS, ACTIVE-ONLY, FOR
003699*                              A FUTURE RELEASE THAT IMPLEMENTS IT.
003700*-----------------------------------------------------------------
003800 01  ACCT-MASTER-RECORD.
003900     05  ACCT-ID                 PIC X(10).
004000     05  ACCT-USER-ID            PIC X(20).
004100     05  ACCT-PASSWORD           PIC X(20).
004200     05  ACCT-FIRST-NAME         PIC X(15).
004300     05  ACCT-LAST-NAME          PIC X(15).
004400     05  ACCT-TYPE               PIC X(08).
004500     05  ACCT-BALANCE            PIC S9(9)V99 COMP-3.
004600     05  ACCT-STATUS-BYTE        PIC X(01) VALUE "A".
004700         88  ACCT-STATUS-ACTIVE           VALUE "A".
005000     05  FILLER                  PIC X(09).
005100*
005200*    ALTERNATE VIEW -- FULL NAME AS ONE 30-BYTE FIELD, USED BY
005300*    THE REPORT HEADING WORK IN ACCOUNT-REPORT WHEN A SINGLE
005400*    NAME COLUMN IS NEEDED INSTEAD OF FIRST/LAST SEPARATELY.
005500 01  ACCT-FULL-NAME-VIEW REDEFINES ACCT-MASTER-RECORD.
005600     05  FILLER                  PIC X(10).
005700     05  FILLER                  PIC X(20).
005800     05  FILLER                  PIC X(20).
005900     05  ACCT-FULL-NAME          PIC X(30).
006000     05  FILLER                  PIC X(08).
006100     05  FILLER                  PIC X(06).
006200     05  FILLER                  PIC X(10).
006300*
006400*    ALTERNATE VIEW -- ACCOUNT ID AS A NUMERIC FIELD SO THE
006500*    ID-GENERATOR IN ACCOUNT-SIGNUP CAN COMPARE IT ARITHMETICALLY
006600*    WHEN SCANNING THE TABLE FOR A COLLISION.
006700 01  ACCT-ID-NUMERIC-VIEW REDEFINES ACCT-MASTER-RECORD.
006800     05  ACCT-ID-NUMERIC         PIC 9(10).
006900     05  FILLER                  PIC X(94).
